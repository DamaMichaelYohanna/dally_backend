000100*****************************************************************
000200*        Select Clause - Bk Item-Sort GIVING File               *
000300*****************************************************************
000400*
000500* 10/02/26 koa - Created.  The SORT's GIVING phrase has to name a
000600*                real FD, not the SD itself - an SD is a sort work
000700*                area, not an openable file.  BKITMSRT holds the
000800*                sorted copy of BK-Item-File that aa050 then reads
000900*                with a plain OPEN INPUT / READ / CLOSE.
001000*
001100     select  BK-Item-Srt-File
001200             assign      to BKITMSRT
001300             organization is line sequential
001400             access mode  is sequential
001500             file status  is BK-Srt-Status.
001600*
