000100*****************************************************************
000200*                                                               *
000300*     Working Storage For The Profit And Loss Result           *
000400*          recast from the old payroll deduction block          *
000500*                                                               *
000600*****************************************************************
000700*
000800* U4 Profit & Loss - one block per run, business mode fills
000900* every field, individual mode zeroes the stock/purchase trio
001000* as the business rules require.
001100*
001200* 19/01/26 oa  - Created from the old system-deduction block
001300*                shape - nine running totals instead of nine
001400*                withholding rates.
001500* 26/01/26 oa  - Pnl-Mode added (I/B) so the report heading can
001600*                say which mode produced the figures.
001700*
001800 01  BK-PNL-Record.
001900     03  Pnl-Start-Date        pic 9(8).
002000     03  Pnl-End-Date          pic 9(8).
002100     03  Pnl-Currency          pic x(03)      value "NGN".
002200     03  Pnl-Mode              pic x(01).
002300         88  Pnl-Mode-Individual   value "I".
002400         88  Pnl-Mode-Business     value "B".
002500     03  Pnl-Amounts                          comp-3.
002600         05  Pnl-Total-Sales       pic 9(12)v99.
002700         05  Pnl-Opening-Stock     pic 9(12)v99.
002800         05  Pnl-Purchases         pic 9(12)v99.
002900         05  Pnl-Closing-Stock     pic 9(12)v99.
003000         05  Pnl-Cogs              pic 9(12)v99.
003100         05  Pnl-Oper-Expenses     pic 9(12)v99.
003200         05  Pnl-Gross-Profit      pic s9(12)v99.
003300         05  Pnl-Net-Profit        pic s9(12)v99.
003400*
003500* Working accumulators carried while the ledger is read, before
003600* the inventory file is applied - kept in naira, 2 dp, same as
003700* the result fields above.
003800*
003900     03  Pnl-Work-Totals                      comp-3.
004000         05  Pnl-Wk-Inv-Purchases  pic 9(12)v99.
004100         05  Pnl-Wk-Oper-Expenses  pic 9(12)v99.
004200         05  Pnl-Wk-Legacy-Exp     pic 9(12)v99.
004300         05  Pnl-Wk-Total-Expense  pic 9(12)v99.
004400     03  filler                   pic x(06).
004500*
