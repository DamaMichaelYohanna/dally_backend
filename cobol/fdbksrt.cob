000100*****************************************************************
000200*             FD - Bk Item-Sort GIVING File                     *
000300*****************************************************************
000400*
000500* 10/02/26 koa - Created alongside selbksrt.cob - same shape as
000600*                the SD's own BK-Item-Sort-Rec, renamed Srt- so
000700*                the two records are never confused for one
000800*                another in the same program.
000900*
001000 FD  BK-Item-Srt-File.
001100 01  BK-Item-Srt-Rec.
001200     03  Srt-Trn-Id          pic x(36).
001300     03  Srt-Id              pic x(36).
001400     03  Srt-Desc            pic x(40).
001500     03  Srt-Amount          pic 9(10)v99.
001600     03  Srt-Category        pic x(20).
001700     03  filler              pic x(05).
001800*
