000100*****************************************************************
000200*      Select Clause - Bk Transaction (Ledger) File - Rewrite    *
000300*          Updated copy written by bk100 after totaling          *
000400*****************************************************************
000500*
000600* 26/01/26 oa  - Created alongside selbktrn.cob - a line
000700*                sequential file cannot be rewritten record by
000800*                record in place, so bk100 reads the old master
000900*                and writes a new one carrying the updated
001000*                TRN-TOTAL-AMOUNT, same as the old card-image
001100*                master-update runs used to do.
001200*
001300     select  BK-Transaction-Out-File
001400             assign      to BKTRNOUT
001500             organization is line sequential
001600             access mode  is sequential
001700             file status  is BK-Tot-Status.
001800*
