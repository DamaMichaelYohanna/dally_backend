000100*****************************************************************
000200*        Select Clause - Bk Inventory-Period File               *
000300*****************************************************************
000400*
000500* 26/01/26 oa  - Created fresh in the house select-clause style.
000600*
000700     select  BK-Inventory-File
000800             assign      to BKINVFIL
000900             organization is line sequential
001000             access mode  is sequential
001100             file status  is BK-Inv-Status.
001200*
