000100*****************************************************************
000200*          Select Clause - Bk Transaction (Ledger) File         *
000300*****************************************************************
000400*
000500* 19/01/26 oa  - Created, recast from selpychk.cob.
000600*
000700     select  BK-Transaction-File
000800             assign      to BKTRNFIL
000900             organization is line sequential
001000             access mode  is sequential
001100             file status  is BK-Trn-Status.
001200*
