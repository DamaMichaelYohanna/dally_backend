000100*****************************************************************
000200*         Select Clause - Bk Results / Report Print File        *
000300*****************************************************************
000400*
000500* 19/01/26 oa  - Created, recast from selprint.cob (132 col).
000600*
000700     select  Print-File
000800             assign      to BKPRTFIL
000900             organization is line sequential
001000             access mode  is sequential
001100             file status  is BK-Prt-Status.
001200*
