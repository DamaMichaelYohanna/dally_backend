000100*****************************************************************
000200*        FD - Bk Transaction (Ledger) File - Rewrite Copy        *
000300*****************************************************************
000400*
000500 FD  BK-Transaction-Out-File.
000600     copy "wsbktrn.cob"
000700          replacing BK-Transaction-Record by BK-Transaction-Out-Rec.
000800*
