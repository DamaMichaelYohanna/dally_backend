000100*****************************************************************
000200*                                                               *
000300*    Shared Calling / Linkage Block For The Bk Suite            *
000400*        (recast from the old payroll/GL chaining block)       *
000500*                                                               *
000600*****************************************************************
000700*
000800* Passed from bk900 (Start Of Day) to every unit program so a
000900* called module can report back a termination code without the
001000* driver having to open any of the ledger files itself.
001100*
001200* 18/05/93 vbc - Created as the general inter-program chaining
001210*                block used across the old ledger system.
001300* 14/03/98 vbc - WS-CD-Args added for cron-driven calls.
001400* 19/01/26 oa  - Recut as wsbkcal.cob - dropped WS-Del-Link (no
001500*                screen deletion chaining in a batch suite).
001600*
001700 01  BK-Calling-Data.
001800     03  BK-Called             pic x(8).
001900     03  BK-Caller             pic x(8).
002000     03  BK-Term-Code          pic 99.
002100     03  BK-Process-Func       pic 9.
002200         88  BK-Func-Totalling     value 1.
002300         88  BK-Func-Summary       value 2.
002400         88  BK-Func-PNL           value 3.
002500         88  BK-Func-Tax           value 4.
002600         88  BK-Func-Dashboard     value 5.
002700         88  BK-Func-Statistics    value 6.
002800         88  BK-Func-Maintenance   value 7.
002900     03  BK-Sub-Function       pic 9.
003000     03  BK-CD-Args            pic x(13).
003100*
