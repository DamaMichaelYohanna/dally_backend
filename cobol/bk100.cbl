000100*****************************************************************
000200*                                                               *
000300*        Bk Ledger Suite      Transaction Totaling Run          *
000400*   Sums item amounts onto the parent transaction (U1), and     *
000500*     writes a fresh copy of the transaction master with        *
000600*             TRN-TOTAL-AMOUNT brought up to date                *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*=======================================
001200*
001300**
001400     program-id.         bk100.
001500**
001600*    Author.             O Adeyemi, for Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       24/02/1988.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1988-2026, Vincent Bryan
002100*                        Coen and later contributors.  See the
002200*                        file COPYING for terms of use.
002300**
002400*    Remarks.            Bk Transaction Totaling.  Sorts the item
002500*                        file into Itm-Trn-Id order, runs a
002600*                        control break to accumulate each parent
002700*                        transaction's total, rejects any item
002800*                        under 1 kobo, then reads the transaction
002900*                        master and writes a new copy with
003000*                        TRN-TOTAL-AMOUNT brought up to date -
003100*                        a line sequential file has no REWRITE so
003200*                        the old master is read through and a
003300*                        new one written, same as the old card
003400*                        master-update suites did it.
003500**
003600*    Version.            See Prog-Name in working storage.
003700*
003800*    Called modules.     bk900.  Start of day / date checks.
003900**
004000*    Error messages used.
004100*                        BK101.  Item amount below 1 kobo - item
004200*                                rejected, not added to the total.
004300**
004400* Changes:
004500* 24/02/88 vbc -     Created, taken from the old Act-Record
004600*                    posting run, one item-to-parent sum instead
004700*                    of one posting-to-account sum.
004800* 14/09/99 rjw - Y2K Widened Trn-Id/Itm-Trn-Id comparisons - no
004900*                    Date content, unaffected, noted for the
005000*                    record.
005100* 19/01/26 oa  -     Recast for the Bk ledger suite - SORT on
005200*                    Itm-Trn-Id, reject rule re-pointed at
005300*                    ITM-AMOUNT < 0.01 (U1).
005400* 26/01/26 oa  -     Added the master-update pass (read old Bk-
005500*                    Transaction-File / write new Bk-Transaction-
005600*                    Out-File) - first cut only built the totals
005700*                    table and never wrote them back anywhere.
005800* 09/02/26 koa -     BK-Totals-Table widened from 500 to 2000
005900*                    entries after test runs with a big import.
006000* 10/02/26 koa -     GIVING was wrongly pointed back at the SD
006100*                    itself, then OPEN/READ/CLOSE against that
006200*                    same SD - compiled on some systems by luck,
006300*                    failed outright on others.  GIVING now names
006400*                    the new BK-Item-Srt-File FD (selbksrt.cob /
006500*                    fdbksrt.cob); aa050 reads that, not the SD.
006600*
006700 environment             division.
006800*=======================================
006900*
007000 copy  "envdiv.cob".
007100 input-output            section.
007200 file-control.
007300 copy "selbkprm.cob".
007400 copy "selbktrn.cob".
007500 copy "selbkitm.cob".
007600 copy "selbksrt.cob".
007700 copy "selbktot.cob".
007800*
007900 data                    division.
008000*=======================================
008100 file section.
008200*
008300 copy "fdbkprm.cob".
008400 copy "fdbktrn.cob".
008500 copy "fdbkitm.cob".
008600 copy "fdbksrt.cob".
008700 copy "fdbktot.cob".
008800*
008900 SD  BK-Item-Sort-File.
009000 01  BK-Item-Sort-Rec.
009100     03  Sit-Trn-Id          pic x(36).
009200     03  Sit-Id              pic x(36).
009300     03  Sit-Desc            pic x(40).
009400     03  Sit-Amount          pic 9(10)v99.
009500     03  Sit-Category        pic x(20).
009600     03  filler              pic x(05).
009700*
009800 working-storage section.
009900*-----------------------------------
010000 77  Prog-Name           pic x(15) value "BK100 (1.02)".
010100*
010200 01  WS-Work-Fields.
010300     03  WS-Sub              pic 9(4)   comp.
010400     03  WS-Found-Sub        pic 9(4)   comp.
010500     03  WS-Items-Read       pic 9(7)   comp.
010600     03  WS-Items-Rejected   pic 9(7)   comp.
010700     03  WS-Txns-Totaled     pic 9(7)   comp.
010800     03  WS-Txns-Copied      pic 9(7)   comp.
010900     03  WS-Current-Trn-Id   pic x(36).
011000     03  WS-Running-Total    pic 9(12)v99 comp-3.
011100     03  filler              pic x(04).
011200*
011300 01  WS-Flags.
011400     03  WS-First-Item-Flag  pic x(01).
011500         88  WS-First-Item       value "Y".
011600         88  WS-Not-First-Item   value "N".
011700     03  WS-Item-EOF-Flag    pic x(01).
011800         88  WS-Item-EOF         value "Y".
011900         88  WS-Item-Not-EOF     value "N".
012000     03  WS-Trn-EOF-Flag     pic x(01).
012100         88  WS-Trn-EOF          value "Y".
012200         88  WS-Trn-Not-EOF      value "N".
012300     03  filler              pic x(05).
012400*
012500*    Totals table built from the sorted item file, one entry
012600*    per distinct parent transaction, looked up again as the
012700*    transaction master is copied through.
012800*
012900 01  BK-Totals-Table.
013000     03  Tot-Entry           occurs 2000
013100                             indexed by Tot-Ix.
013200         05  Tot-Trn-Id      pic x(36).
013300         05  Tot-Amount      pic 9(12)v99  comp-3.
013400     03  Tot-Entry-9 redefines Tot-Entry
013500                             occurs 2000
013600                             pic x(44).
013700     03  Tot-Used            pic 9(4)      comp.
013800*
013900*    File status fields for the five SELECTs copied into
014000*    file-control above - one per file, house convention.
014100*
014200 01  File-Status-Fields.
014300     03  BK-Prm-Status       pic xx.
014400     03  BK-Trn-Status       pic xx.
014500     03  BK-Itm-Status       pic xx.
014600     03  BK-Srt-Status       pic xx.
014700     03  BK-Tot-Status       pic xx.
014800     03  filler              pic x(02).
014900*
015000*    Relative key for BK-Param-File - always 1, a run has
015100*    exactly one parameter record.
015200*
015300 01  RRN                     pic 9(4)      comp.
015400*
015500 01  Error-Messages.
015600     03  BK101               pic x(44)
015700             value "BK101 Item Below 1 Kobo - Rejected, Not Added".
015800     03  filler              pic x(06).
015900*
016000 copy "wsbknam.cob".
016100 copy "wsbkcal.cob".
016200*
016300 procedure division.
016400*========================================================
016500*
016600 aa000-Main.
016700     move     zero    to WS-Items-Read WS-Items-Rejected
016800                         WS-Txns-Totaled WS-Txns-Copied
016900                         Tot-Used.
017000     move     zero    to BK-Term-Code.
017100*
017200     open     input   BK-Param-File.
017300     move     1       to RRN.
017400     read     BK-Param-File key RRN
017500              invalid key
017600                       move 99 to BK-Term-Code
017700                       go to zz900-Abort
017800     end-read.
017900     close    BK-Param-File.
018000*
018100     call     "bk900" using BK-Param-Record
018200                            BK-Run-Header
018300                            BK-Selection-Switches
018400                            BK-Calling-Data.
018500     if       BK-Term-Code not = zero
018600              go to zz900-Abort.
018700*
018800     perform  aa010-Sort-Items.
018900     perform  aa050-Total-Transactions thru aa050-Exit.
019000     perform  aa090-Copy-Master       thru aa090-Exit.
019100*
019200     display  Prog-Name " totaled " WS-Txns-Totaled
019300              " transaction(s), rejected " WS-Items-Rejected
019400              " item(s)."
019500              upon console.
019600     go       to zz999-Exit.
019700*
019800 aa010-Sort-Items.
019900     sort     BK-Item-Sort-File
020000              on ascending key Sit-Trn-Id
020100              using BK-Item-File
020200              giving BK-Item-Srt-File.
020300*
020400*****************************************************************
020500*    aa050-Total-Transactions walks the sorted item file,
020600*    control-breaking on Srt-Trn-Id, rejecting any item under
020700*    1 kobo (U1) and storing one accumulated total per distinct
020800*    parent transaction into BK-Totals-Table.  Performed thru
020900*    aa050-Exit so the loop's internal GO TOs stay in range.
021000*****************************************************************
021100*
021200 aa050-Total-Transactions.
021300     set      WS-First-Item    to true.
021400     set      WS-Item-Not-EOF  to true.
021500     move     zero to WS-Running-Total.
021600     move     spaces to WS-Current-Trn-Id.
021700*
021800     open     input    BK-Item-Srt-File.
021900     perform  zz050-Read-Next-Item thru zz050-Exit.
022000*
022100 aa055-Item-Loop.
022200     if       WS-Item-EOF
022300              go to aa080-Store-Last.
022400*
022500     if       WS-First-Item
022600              move Srt-Trn-Id to WS-Current-Trn-Id
022700              set  WS-Not-First-Item to true
022800     end-if.
022900*
023000     if       Srt-Trn-Id not = WS-Current-Trn-Id
023100              perform zz060-Store-Total thru zz060-Exit
023200              move    Srt-Trn-Id to WS-Current-Trn-Id
023300              move    zero to WS-Running-Total
023400     end-if.
023500*
023600     add      1 to WS-Items-Read.
023700     if       Srt-Amount < 0.01
023800              add 1 to WS-Items-Rejected
023900              display BK101 " " Srt-Id upon console
024000     else
024100              add Srt-Amount to WS-Running-Total
024200     end-if.
024300*
024400     perform  zz050-Read-Next-Item thru zz050-Exit.
024500     go       to aa055-Item-Loop.
024600*
024700 aa080-Store-Last.
024800     if       WS-Not-First-Item
024900              perform zz060-Store-Total thru zz060-Exit
025000     end-if.
025100     close    BK-Item-Srt-File.
025200*
025300 aa050-Exit.
025400     exit.
025500*
025600 zz050-Read-Next-Item.
025700     read     BK-Item-Srt-File next record
025800              at end
025900                  set WS-Item-EOF to true
026000     end-read.
026100*
026200 zz050-Exit.
026300     exit.
026400*
026500 zz060-Store-Total.
026600     add      1 to Tot-Used.
026700     if       Tot-Used > 2000
026800              subtract 1 from Tot-Used
026900              go to zz060-Exit.
027000     move     WS-Current-Trn-Id to Tot-Trn-Id (Tot-Used).
027100     move     WS-Running-Total  to Tot-Amount (Tot-Used).
027200     add      1 to WS-Txns-Totaled.
027300*
027400 zz060-Exit.
027500     exit.
027600*
027700*****************************************************************
027800*    aa090-Copy-Master reads the old transaction master and
027900*    writes a new copy with TRN-TOTAL-AMOUNT looked up from
028000*    BK-Totals-Table - a transaction with no items in the table
028100*    gets a total of zero, as U1 requires.  Performed thru
028200*    aa090-Exit so the copy loop's internal GO TOs stay in range.
028300*****************************************************************
028400*
028500 aa090-Copy-Master.
028600     set      WS-Trn-Not-EOF to true.
028700     open     input  BK-Transaction-File.
028800     open     output BK-Transaction-Out-File.
028900     perform  zz070-Read-Next-Trn thru zz070-Exit.
029000*
029100 aa095-Copy-Loop.
029200     if       WS-Trn-EOF
029300              go to aa099-Copy-Done.
029400     perform  zz080-Lookup-Total thru zz080-Exit.
029500     move     zero to Trn-Total-Amount.
029600     if       WS-Found-Sub not = zero
029700              move Tot-Amount (WS-Found-Sub) to Trn-Total-Amount.
029800     write    BK-Transaction-Out-Rec from BK-Transaction-Record.
029900     add      1 to WS-Txns-Copied.
030000     perform  zz070-Read-Next-Trn thru zz070-Exit.
030100     go       to aa095-Copy-Loop.
030200*
030300 aa099-Copy-Done.
030400     close    BK-Transaction-File.
030500     close    BK-Transaction-Out-File.
030600*
030700 aa090-Exit.
030800     exit.
030900*
031000 zz070-Read-Next-Trn.
031100     read     BK-Transaction-File next record
031200              at end
031300                  set WS-Trn-EOF to true
031400     end-read.
031500*
031600 zz070-Exit.
031700     exit.
031800*
031900*****************************************************************
032000*    zz080-Lookup-Total - simple sequential search, table is at
032100*    most 2000 entries which is ample for a small trader's run.
032200*****************************************************************
032300*
032400 zz080-Lookup-Total.
032500     move     zero to WS-Found-Sub.
032600     move     zero to WS-Sub.
032700 zz085-Search-Loop.
032800     add      1 to WS-Sub.
032900     if       WS-Sub > Tot-Used
033000              go to zz080-Exit.
033100     if       Tot-Trn-Id (WS-Sub) = Trn-Id
033200              move WS-Sub to WS-Found-Sub
033300              go to zz080-Exit.
033400     go       to zz085-Search-Loop.
033500*
033600 zz080-Exit.
033700     exit.
033800*
033900 zz900-Abort.
034000     display  Prog-Name " aborting, term code " BK-Term-Code
034100              upon console.
034200     go       to zz999-Exit.
034300*
034400 zz999-Exit.
034500     exit     program.
