000100*****************************************************************
000200*                                                               *
000300*   Record Definition For The Bk Inventory-Period File          *
000400*      Sorted by Business Id then Period-End ascending          *
000500*     recast from the old payroll calendar block                *
000600*                                                               *
000700*****************************************************************
000800*  File size 56 bytes padded to 58 by filler (line sequential).
000900*
001000* 19/01/26 oa  - Created - a periodic stock valuation, this
001100*                shop's nearest equivalent of the old California
001200*                special-rate table, one closing figure per
001300*                period instead of one withholding band.
001400*
001500 01  BK-Inventory-Record.
001600     03  Inv-Business-Id       pic x(36).
001700     03  Inv-Period-End        pic 9(8).
001800     03  Inv-Period-End-Parts redefines Inv-Period-End.
001900         05  Inv-Period-CCYY   pic 9(4).
002000         05  Inv-Period-MM     pic 9(2).
002100         05  Inv-Period-DD     pic 9(2).
002200     03  Inv-Closing-Value     pic 9(10)v99.
002300     03  filler                pic x(02).
002400*
