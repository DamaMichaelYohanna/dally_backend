000100*****************************************************************
000200*                                                               *
000300*   Record Definition For The Bk Transaction-Item File          *
000400*   Uses Itm-Trn-Id as the parent key - grouped/sorted by      *
000500*  parent transaction, recast from the old payroll activity     *
000510*                       block                                   *
000600*                                                               *
000700*****************************************************************
000800*  File size 144 bytes padded to 149 by filler (line sequential).
000900*
001000* 19/01/26 oa  - Created - an item is this shop's nearest
001100*                equivalent of a payroll Act-Record, one taxable
001200*                line posting per detail instead of per account.
001300* 26/01/26 oa  - Itm-Category added for the top-3 category stats
001400*                (U7); may be spaces - counts as its own group.
001500*
001600 01  BK-Item-Record.
001700     03  Itm-Id                pic x(36).
001800     03  Itm-Trn-Id            pic x(36).
001900     03  Itm-Desc              pic x(40).
002000     03  Itm-Amount            pic 9(10)v99.
002050*    Itm-Amount-12 is the whole-kobo view used by the stats scan.
002100     03  Itm-Amount-12 redefines Itm-Amount
002200                               pic 9(12).
002300     03  Itm-Category          pic x(20).
002400     03  filler                pic x(05).
002500*
