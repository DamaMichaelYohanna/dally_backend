000100*****************************************************************
000200*                                                               *
000300*        Bk Ledger Suite      Transaction Maintenance Run       *
000400*   Soft-deletes or restores one transaction by id, or lists    *
000500*       every deleted transaction on the user's ledger          *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*=======================================
001100*
001200**
001300     program-id.         bk700.
001400**
001500*    Author.             K Okafor, for Applewood Computers.
001600*    Installation.       Applewood Computers Accounting System.
001700*    Date-Written.       14/02/1996.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1996-2026, Vincent Bryan
002000*                        Coen and later contributors.  See the
002100*                        file COPYING for terms of use.
002200**
002300*    Remarks.            Bk Transaction Maintenance.  Prm-Action
002400*                        selects one of three jobs: DELETE sets
002500*                        TRN-DELETED-FLAG to "Y" on the record
002600*                        matching Prm-Target-Trn-Id, RESTORE sets
002700*                        it back to "N", and LISTDEL prints every
002800*                        currently-deleted record on the user's
002900*                        ledger.  DELETE and RESTORE both use the
003000*                        same read-old-master / write-new-master
003100*                        pass bk100 uses, since a line sequential
003200*                        file has no REWRITE; LISTDEL only reads.
003300**
003400*    Version.            See Prog-Name in working storage.
003500*
003600*    Called modules.     bk900.  Start of day / date checks.
003700**
003800*    Error messages used.
003900*                        BK701.  Target transaction not found (or
004000*                                belongs to another user) - no
004100*                                master update made.
004200*                        BK702.  Restore requested on a record
004300*                                that was not marked deleted.
004400*                        BK703.  Prm-Action not one of DELETE,
004500*                                RESTORE, LISTDEL.
004600**
004700* Changes:
004800* 14/02/96 koa -     Created for the Bk ledger suite - management
004900*                    wanted a "recycle bin" for mistaken entries
005000*                    instead of the old system's permanent delete.
005100* 09/02/26 koa -     LISTDEL added alongside DELETE/RESTORE so
005200*                    support staff can see what a user has in the
005300*                    bin before deciding whether to restore it.
005400*
005500 environment             division.
005600*=======================================
005700*
005800 copy  "envdiv.cob".
005900 input-output            section.
006000 file-control.
006100 copy "selbkprm.cob".
006200 copy "selbktrn.cob".
006300 copy "selbktot.cob".
006400 copy "selbkprt.cob".
006500*
006600 data                    division.
006700*=======================================
006800 file section.
006900*
007000 copy "fdbkprm.cob".
007100 copy "fdbktrn.cob".
007200 copy "fdbktot.cob".
007300*
007400 FD  Print-File
007500     reports are Maint-Report.
007600*
007700 working-storage section.
007800*-----------------------------------
007900 77  Prog-Name           pic x(15) value "BK700 (1.00)".
008000*
008100 01  WS-Trn-EOF-Flag     pic x(01).
008200     88  WS-Trn-EOF          value "Y".
008300     88  WS-Trn-Not-EOF      value "N".
008400*
008500 01  WS-Select-Flag      pic x(01).
008600     88  WS-Selected         value "Y".
008700     88  WS-Not-Selected     value "N".
008800*
008900*    Set once the target record has been located on the pass
009000*    through the old master - checked after the copy loop ends
009100*    so the new master is always written in full either way.
009200*
009300 01  WS-Found-Flag       pic x(01).
009400     88  WS-Target-Found     value "Y".
009500     88  WS-Target-Not-Found  value "N".
009600*
009700*    Set when a RESTORE target is found but was not deleted -
009800*    BK702 is raised after the copy loop, not mid-pass, for the
009900*    same reason WS-Found-Flag is checked after the loop.
010000*
010100 01  WS-Not-Deleted-Flag pic x(01).
010200     88  WS-Target-Not-Deleted value "Y".
010300*
010400 01  WS-Work-Counts.
010500     03  WS-Trns-Copied      pic 9(7)   comp.
010600     03  WS-Trns-Listed      pic 9(7)   comp.
010700     03  filler              pic x(04).
010800*
010900 01  File-Status-Fields.
011000     03  BK-Prm-Status       pic xx.
011100     03  BK-Trn-Status       pic xx.
011200     03  BK-Tot-Status       pic xx.
011300     03  BK-Prt-Status       pic xx.
011400     03  filler              pic x(04).
011500*
011600*    Relative key for BK-Param-File - always 1, a run has
011700*    exactly one parameter record.
011800*
011900 01  RRN                     pic 9(4)      comp.
012000*
012100 01  Error-Messages.
012200     03  BK701               pic x(44)
012300             value "BK701 Target Transaction Not Found For User".
012400     03  BK702               pic x(44)
012500             value "BK702 Restore Requested, Record Not Deleted".
012600     03  BK703               pic x(44)
012700             value "BK703 Prm-Action Not Delete/Restore/Listdel".
012800     03  filler              pic x(04).
012900*
013000 copy "wsbknam.cob".
013100 copy "wsbkcal.cob".
013200*
013300 Report section.
013400*****************
013500*
013600 RD  Maint-Report
013700     control      final
013800     page limit   56
013900     heading      1
014000     first detail 5
014100     last detail  52.
014200*
014300 01  Report-Head  type page heading.
014400     03  line  1.
014500         05  col   1     pic x(15)   source Prog-Name.
014600         05  col  40     value "Bk Ledger Suite - Transaction Maintenance".
014700     03  line  3.
014800         05  col   1     value "Trn-Id".
014900         05  col  39     value "Date".
015000         05  col  50     value "Type".
015100         05  col  60     value "Amount".
015200         05  col  76     value "Description".
015300*
015400 01  Action-Detail type detail.
015500     03  line + 2.
015600         05  col   1                      value "Action Result:".
015700         05  col  17     pic x(36)         source Trn-Id.
015800         05  col  55     pic x(01)         source Trn-Deleted-Flag.
015900*
016000 01  Deleted-Detail type detail.
016100     03  line + 1.
016200         05  col   1     pic x(36)         source Trn-Id.
016300         05  col  39     pic 9(8)          source Trn-Date.
016400         05  col  50     pic x(07)         source Trn-Type.
016500         05  col  60     pic zz,zzz,zz9.99  source Trn-Total-Amount.
016600         05  col  76     pic x(40)         source Trn-Desc.
016700*
016800 01  type control footing final line plus 2.
016900     03  col   1          pic x(25)         value "Maintenance Run Complete".
017000*
017100 procedure division.
017200*========================================================
017300*
017400 aa000-Main.
017500     move     zero    to BK-Term-Code.
017600     move     zero    to WS-Trns-Copied WS-Trns-Listed.
017700*
017800     open     input   BK-Param-File.
017900     move     1       to RRN.
018000     read     BK-Param-File key RRN
018100              invalid key
018200                       move 99 to BK-Term-Code
018300                       go to zz900-Abort
018400     end-read.
018500     close    BK-Param-File.
018600*
018700     call     "bk900" using BK-Param-Record
018800                            BK-Run-Header
018900                            BK-Selection-Switches
019000                            BK-Calling-Data.
019100     if       BK-Term-Code not = zero
019200              go to zz900-Abort.
019300*
019400     open     output   Print-File.
019500     initiate Maint-Report.
019600*
019700     if       Prm-Act-Soft-Delete
019800              perform aa050-Soft-Delete thru aa050-Exit
019900     else
020000        if    Prm-Act-Restore
020100              perform aa060-Restore thru aa060-Exit
020200        else
020300           if Prm-Act-List-Del
020400              perform aa070-List-Deleted thru aa070-Exit
020500           else
020600              move 99 to BK-Term-Code
020700              display BK703 upon console
020800              terminate Maint-Report
020900              close Print-File
021000              go to zz900-Abort
021100           end-if
021200        end-if
021300     end-if.
021400*
021500     terminate Maint-Report.
021600     close    Print-File.
021700*
021800     display  Prog-Name " maintenance run complete, copied "
021900              WS-Trns-Copied " transaction(s), listed "
022000              WS-Trns-Listed " deleted transaction(s)."
022100              upon console.
022200     go       to zz999-Exit.
022300*
022400*****************************************************************
022500*    aa050-Soft-Delete reads the old transaction master and
022600*    writes a new copy, setting TRN-DELETED-FLAG to "Y" on the
022700*    one record whose id and user match Prm-Target-Trn-Id and
022800*    BK-User-Id.  BK701 if no such record was found.  Performed
022900*    thru aa050-Exit so the copy loop's internal GO TOs stay in
023000*    range.
023100*****************************************************************
023200*
023300 aa050-Soft-Delete.
023400     set      WS-Target-Not-Found to true.
023500     set      WS-Trn-Not-EOF      to true.
023600     open     input  BK-Transaction-File.
023700     open     output BK-Transaction-Out-File.
023800     perform  zz070-Read-Next-Trn thru zz070-Exit.
023900*
024000 aa055-Delete-Loop.
024100     if       WS-Trn-EOF
024200              go to aa059-Delete-Done.
024300     if       Trn-Id = Prm-Target-Trn-Id
024400              and Trn-User-Id = BK-User-Id
024500              set  WS-Target-Found to true
024600              move "Y" to Trn-Deleted-Flag
024700     end-if.
024800     write    BK-Transaction-Out-Rec from BK-Transaction-Record.
024900     add      1 to WS-Trns-Copied.
025000     perform  zz070-Read-Next-Trn thru zz070-Exit.
025100     go       to aa055-Delete-Loop.
025200*
025300 aa059-Delete-Done.
025400     close    BK-Transaction-File.
025500     close    BK-Transaction-Out-File.
025600*
025700     if       WS-Target-Not-Found
025800              move 99 to BK-Term-Code
025900              display BK701 " " Prm-Target-Trn-Id upon console
026000              go to aa050-Exit.
026100*
026200     move     Prm-Target-Trn-Id to Trn-Id.
026300     move     "Y"               to Trn-Deleted-Flag.
026400     generate Action-Detail.
026500*
026600 aa050-Exit.
026700     exit.
026800*
026900*****************************************************************
027000*    aa060-Restore is the mirror image of aa050-Soft-Delete -
027100*    same copy loop, sets TRN-DELETED-FLAG back to "N" instead,
027200*    and raises BK702 rather than writing the master back if the
027300*    matched record was not marked deleted to begin with.
027400*****************************************************************
027500*
027600 aa060-Restore.
027700     set      WS-Target-Not-Found to true.
027800     move     "N" to WS-Not-Deleted-Flag.
027900     set      WS-Trn-Not-EOF      to true.
028000     open     input  BK-Transaction-File.
028100     open     output BK-Transaction-Out-File.
028200     perform  zz070-Read-Next-Trn thru zz070-Exit.
028300*
028400 aa065-Restore-Loop.
028500     if       WS-Trn-EOF
028600              go to aa069-Restore-Done.
028700     if       Trn-Id = Prm-Target-Trn-Id
028800              and Trn-User-Id = BK-User-Id
028900              set  WS-Target-Found to true
029000              if   Trn-Active
029100                   move "Y" to WS-Not-Deleted-Flag
029200              else
029300                   move "N" to Trn-Deleted-Flag
029400              end-if
029500     end-if.
029600     write    BK-Transaction-Out-Rec from BK-Transaction-Record.
029700     add      1 to WS-Trns-Copied.
029800     perform  zz070-Read-Next-Trn thru zz070-Exit.
029900     go       to aa065-Restore-Loop.
030000*
030100 aa069-Restore-Done.
030200     close    BK-Transaction-File.
030300     close    BK-Transaction-Out-File.
030400*
030500     if       WS-Target-Not-Found
030600              move 99 to BK-Term-Code
030700              display BK701 " " Prm-Target-Trn-Id upon console
030800              go to aa060-Exit.
030900*
031000     if       WS-Target-Not-Deleted
031100              move 99 to BK-Term-Code
031200              display BK702 " " Prm-Target-Trn-Id upon console
031300              go to aa060-Exit.
031400*
031500     move     Prm-Target-Trn-Id to Trn-Id.
031600     move     "N"               to Trn-Deleted-Flag.
031700     generate Action-Detail.
031800*
031900 aa060-Exit.
032000     exit.
032100*
032200*****************************************************************
032300*    aa070-List-Deleted reads the transaction master straight
032400*    through (no rewrite, nothing changes state) and prints one
032500*    Deleted-Detail line for every record the U8 "deleted list"
032600*    selection picks up - user match, Trn-Deleted, optional type
032700*    and date-range filter from Bk-Selection-Switches.  Performed
032800*    thru aa070-Exit so the loop's internal GO TOs stay in range.
032900*****************************************************************
033000*
033100 aa070-List-Deleted.
033200     set      WS-Trn-Not-EOF to true.
033300     open     input BK-Transaction-File.
033400     perform  zz070-Read-Next-Trn thru zz070-Exit.
033500*
033600 aa075-List-Loop.
033700     if       WS-Trn-EOF
033800              go to aa079-List-Done.
033900     perform  zz080-Select-Deleted thru zz080-Exit.
034000     if       WS-Selected
034100              generate Deleted-Detail
034200              add      1 to WS-Trns-Listed.
034300     perform  zz070-Read-Next-Trn thru zz070-Exit.
034400     go       to aa075-List-Loop.
034500*
034600 aa079-List-Done.
034700     close    BK-Transaction-File.
034800*
034900 aa070-Exit.
035000     exit.
035100*
035200 zz070-Read-Next-Trn.
035300     read     BK-Transaction-File next record
035400              at end
035500                  set WS-Trn-EOF to true
035600     end-read.
035700*
035800 zz070-Exit.
035900     exit.
036000*
036100*****************************************************************
036200*    zz080-Select-Deleted is the "deleted list" exception to the
036300*    U8 rule every other Bk reader uses - it requires Trn-Deleted
036400*    instead of excluding it, otherwise the same checks: user id
036500*    must match, the business filter (if any) must match, the
036600*    type filter (if any) must match, and the date bounds (if
036700*    either is non-zero) must be satisfied.
036800*****************************************************************
036900*
037000 zz080-Select-Deleted.
037100     set      WS-Not-Selected to true.
037200     if       Trn-User-Id not = BK-User-Id
037300              go to zz080-Exit.
037400     if       Trn-Active
037500              go to zz080-Exit.
037600     if       BK-Sel-Business-Filter not = spaces
037700              and Trn-Business-Id not = BK-Sel-Business-Filter
037800              go to zz080-Exit.
037900     if       not BK-Sel-All-Types
038000              and Trn-Type not = BK-Sel-Type-Filter
038100              go to zz080-Exit.
038200     if       BK-Sel-Start-Date not = zero
038300              and Trn-Date < BK-Sel-Start-Date
038400              go to zz080-Exit.
038500     if       BK-Sel-End-Date not = zero
038600              and Trn-Date > BK-Sel-End-Date
038700              go to zz080-Exit.
038800     set      WS-Selected to true.
038900*
039000 zz080-Exit.
039100     exit.
039200*
039300 zz900-Abort.
039400     display  Prog-Name " aborting, term code " BK-Term-Code
039500              upon console.
039600     go       to zz999-Exit.
039700*
039800 zz999-Exit.
039900     exit     program.
