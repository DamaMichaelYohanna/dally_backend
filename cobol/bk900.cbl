000100*****************************************************************
000200*                                                               *
000300*              Bk Ledger Suite      Start Of Day                *
000400*        Validates the run dates held on the param record       *
000500*         and derives the rolling 7/30 day window dates         *
000600*                                                               *
000700*****************************************************************
000800*
000900 identification          division.
001000*=======================================
001100*
001200**
001300     program-id.         bk900.
001400**
001500*    Author.             O Adeyemi, for Applewood Computers.
001600*    Installation.       Applewood Computers Accounting System.
001700*    Date-Written.       19/01/1982.
001800*    Date-Compiled.
001900*    Security.           Copyright (C) 1982-2026, Vincent Bryan
002000*                        Coen and later contributors.  See the
002100*                        file COPYING for terms of use.
002200**
002300*    Remarks.            Bk Ledger Start of Day.  Called by every
002400*                        unit program in the Bk suite (bk100 thru
002500*                        bk700) before it touches a ledger file,
002600*                        in the same way py000/sl000 are called
002700*                        by the payroll and sales modules.
002800*
002900*                        Checks Prm-Start-Date, Prm-End-Date and
003000*                        Prm-Today are present and calendar-valid,
003100*                        and loads BK-Run-Header/BK-Selection-
003200*                        Switches from the param record so every
003300*                        later program reads the run the same way.
003400**
003500*    Version.            See Prog-Name in working storage.
003600*
003700*    Called modules.     None.
003800**
003900*    Error messages used.
004000*                        BK900.  Invalid or missing run date.
004100**
004200* Changes:
004300* 19/01/82 vbc -     Created, taken from py000/sl000 start of day
004400*                    shape for multi-module chaining.
004500* 11/06/87 vbc -     Added second date (range end) validation -
004600*                    first cut only checked a single run date.
004700* 02/02/98 rjw - Y2K Widened all date fields from YYMMDD to
004800*                    CCYYMMDD throughout; leap-year test re-proofed
004900*                    against year 2000 (divisible by 400 as well
005000*                    as by 4, not by 100).
005100* 19/01/26 oa  -     Recast for the Nigeria ledger suite - dropped
005200*                    the UK/USA/Intl date-form switching (this
005300*                    suite is CCYYMMDD only) and added the rolling
005400*                    Today-Minus-7/-30 derivation for U6.
005500* 26/01/26 oa  -     BK-Sel-Type-Filter/Business-Filter copied
005600*                    down from the param record for the callers
005700*                    that need U8 selection without re-reading it.
005800* 09/02/26 koa -     BK900 error message literal added; previously
005900*                    the bad-date exit set Bk-Term-Code only.
006000* 10/02/26 koa -     Prm-Type-Filter values other than spaces/
006100*                    INCOME/EXPENSE now forced to spaces here, so
006200*                    bk700's deleted-list filter treats anything
006300*                    else as "all types" per spec, instead of
006400*                    matching nothing.
006500*
006600 environment             division.
006700*=======================================
006800*
006900 copy  "envdiv.cob".
007000 input-output            section.
007100 file-control.
007200 data                    division.
007300 file section.
007400 working-storage section.
007500*-----------------------------------
007600 77  Prog-Name           pic x(15) value "BK900 (1.04)".
007700*
007800 01  WS-Work-Fields.
007900     03  WS-Check-Date       pic 9(8)   comp.
008000     03  WS-Check-Result     pic 9(3)   comp.
008100     03  WS-Date-Count       pic 9(3)   comp.
008200     03  WS-Day-Number       pic 9(7)   comp.
008300     03  WS-Day-Number-7     pic 9(7)   comp.
008400     03  WS-Day-Number-30    pic 9(7)   comp.
008500     03  WS-DN-Convert       pic 9(7)   comp.
008600     03  WS-Rem-Days         pic 9(7)   comp.
008700     03  WS-Century-Days     pic 9(7)   comp.
008800     03  WS-Year-Work        pic 9(4)   comp.
008900     03  WS-Month-Work       pic 9(2)   comp.
009000     03  WS-Sub              pic 99     comp.
009100     03  filler              pic x(02).
009200*
009300*    Cumulative days to start of month, non-leap year, this is
009400*    the old-fashioned table walk used before FUNCTION verbs.
009500*
009600 01  WS-Month-Table.
009700     03  WS-Month-Cum        pic 9(3)   comp  occurs 12.
009800*
009900 01  WS-Month-Table-Values.
010000     03  filler pic 9(3) comp value 0.
010100     03  filler pic 9(3) comp value 31.
010200     03  filler pic 9(3) comp value 59.
010300     03  filler pic 9(3) comp value 90.
010400     03  filler pic 9(3) comp value 120.
010500     03  filler pic 9(3) comp value 151.
010600     03  filler pic 9(3) comp value 181.
010700     03  filler pic 9(3) comp value 212.
010800     03  filler pic 9(3) comp value 243.
010900     03  filler pic 9(3) comp value 273.
011000     03  filler pic 9(3) comp value 304.
011100     03  filler pic 9(3) comp value 334.
011200 01  WS-Month-Table-9 redefines WS-Month-Table-Values
011300                              pic 9(36) comp.
011400*
011500 01  WS-Leap-Flag            pic x(01).
011600     88  WS-Is-Leap-Year         value "Y".
011700     88  WS-Not-Leap-Year        value "N".
011800*
011900 01  WS-Date-Work.
012000     03  WS-DW-CCYY          pic 9(4).
012100     03  WS-DW-MM            pic 9(2).
012200     03  WS-DW-DD            pic 9(2).
012300 01  WS-Date-Work-9 redefines WS-Date-Work pic 9(8).
012400*
012500 01  Error-Messages.
012600     03  BK900           pic x(30)
012700                         value "BK900 Invalid Or Missing Date".
012800     03  filler          pic x(05).
012900*
013000 linkage section.
013100*=======================================
013200*
013300 copy "wsbkprm.cob".
013400 copy "wsbknam.cob".
013500 copy "wsbkcal.cob".
013600*
013700 procedure division using BK-Param-Record
013800                          BK-Run-Header
013900                          BK-Selection-Switches
014000                          BK-Calling-Data.
014100*========================================================
014200*
014300     move     zero  to  BK-Term-Code.
014400*
014500     move     Prm-User-Id     to BK-User-Id.
014600     move     Prm-Business-Id to BK-Business-Id.
014700     move     Prm-Today       to BK-Today-9.
014800     move     "BK900"         to BK-Run-Program.
014900*
015000     move     Prm-Type-Filter to BK-Sel-Type-Filter.
015100     if       not BK-Sel-All-Types
015200              and not BK-Sel-Income-Only
015300              and not BK-Sel-Expense-Only
015400              move spaces to BK-Sel-Type-Filter
015500     end-if.
015600     move     Prm-Business-Id to BK-Sel-Business-Filter.
015700     move     Prm-Start-Date  to BK-Sel-Start-Date.
015800     move     Prm-End-Date    to BK-Sel-End-Date.
015900*
016000 aa010-Validate-Dates.
016100     move     Prm-Today to WS-Check-Date.
016200     perform  bb010-Check-One-Date thru bb010-Exit.
016300     if       WS-Check-Result not = zero
016400              go to  zz090-Bad-Date.
016500*
016600     if       Prm-Start-Date not = zero
016700              move    Prm-Start-Date to WS-Check-Date
016800              perform bb010-Check-One-Date thru bb010-Exit
016900              if      WS-Check-Result not = zero
017000                      go to zz090-Bad-Date
017100              end-if
017200     end-if.
017300*
017400     if       Prm-End-Date not = zero
017500              move    Prm-End-Date to WS-Check-Date
017600              perform bb010-Check-One-Date thru bb010-Exit
017700              if      WS-Check-Result not = zero
017800                      go to zz090-Bad-Date
017900              end-if
018000     end-if.
018100*
018200     go       to aa020-Derive-Window.
018300*
018400*****************************************************************
018500*    bb010-Check-One-Date - checks the date moved into WS-Check-
018600*    Date by the caller; sets WS-Check-Result zero when the date
018700*    is numeric, month 01-12 and day in range for that month,
018800*    allowing for February in a leap year.  Performed thru
018900*    bb010-Exit so the two early-exit GO TOs stay in range.
019000*****************************************************************
019100*
019200 bb010-Check-One-Date.
019300     move     zero to WS-Check-Result.
019400     move     WS-Month-Table-9 to WS-Month-Table.
019500     move     WS-Check-Date to WS-Date-Work-9.
019600*
019700     if       WS-Check-Date not numeric
019800              or WS-DW-MM < 01 or WS-DW-MM > 12
019900              or WS-DW-DD < 01 or WS-DW-DD > 31
020000              or WS-DW-CCYY < 1900
020100              move 99 to WS-Check-Result
020200              go to bb010-Exit.
020300*
020400     perform  ee010-Set-Leap-Flag thru ee010-Exit.
020500     move     31 to WS-Sub.
020600     if       WS-DW-MM = 4 or WS-DW-MM = 6 or WS-DW-MM = 9
020700              or WS-DW-MM = 11
020800              move 30 to WS-Sub
020900     else
021000        if    WS-DW-MM = 2
021100              move 28 to WS-Sub
021200              if   WS-Is-Leap-Year
021300                   move 29 to WS-Sub
021400              end-if
021500        end-if
021600     end-if.
021700*
021800     if       WS-DW-DD > WS-Sub
021900              move 99 to WS-Check-Result.
022000*
022100 bb010-Exit.
022200     exit.
022300*
022400 aa020-Derive-Window.
022500     move     Prm-Today to WS-Date-Work-9.
022600     perform  cc010-Calc-Day-Number thru cc010-Exit.
022700     move     WS-Day-Number to WS-Day-Number-7.
022800     subtract 7 from WS-Day-Number-7.
022900     move     WS-Day-Number to WS-Day-Number-30.
023000     subtract 30 from WS-Day-Number-30.
023100*
023200     move     WS-Day-Number-7 to WS-DN-Convert.
023300     perform  dd010-Day-Number-To-Date thru dd030-Exit.
023400     move     WS-Date-Work-9 to BK-Today-Minus-7.
023500*
023600     move     WS-Day-Number-30 to WS-DN-Convert.
023700     perform  dd010-Day-Number-To-Date thru dd030-Exit.
023800     move     WS-Date-Work-9 to BK-Today-Minus-30.
023900*
024000     go       to zz999-Exit.
024100*
024200*****************************************************************
024300*    cc010-Calc-Day-Number turns WS-Date-Work (CCYYMMDD) into a
024400*    day-number from an arbitrary epoch (0001/01/01 = day 1) so
024500*    that two dates can be subtracted the old way, without a
024600*    FUNCTION verb, to get a day count or walk N days back.
024700*****************************************************************
024800*
024900 cc010-Calc-Day-Number.
025000     move     WS-Month-Table-9 to WS-Month-Table.
025100     perform  ee010-Set-Leap-Flag thru ee010-Exit.
025200*
025300*    Whole years before this one, 365 a year plus one leap day
025400*    for every 4th year, less every 100th, plus every 400th -
025500*    counted the long way, a year at a time, to keep this
025600*    paragraph table-driven rather than formula-driven.
025700*
025800     compute  WS-Century-Days =
025900              (WS-DW-CCYY - 1) * 365
026000              + ((WS-DW-CCYY - 1) / 4)
026100              - ((WS-DW-CCYY - 1) / 100)
026200              + ((WS-DW-CCYY - 1) / 400).
026300*
026400     move     WS-Month-Cum (WS-DW-MM) to WS-Rem-Days.
026500     if       WS-DW-MM > 2 and WS-Is-Leap-Year
026600              add 1 to WS-Rem-Days.
026700*
026800     compute  WS-Day-Number =
026900              WS-Century-Days + WS-Rem-Days + WS-DW-DD.
027000*
027100 cc010-Exit.
027200     exit.
027300*
027400*****************************************************************
027500*    dd010-Day-Number-To-Date is the reverse of cc010, walking
027600*    years then months the long way until the day-number given
027700*    is used up - again table-driven, no FUNCTION verb.  Performed
027800*    thru dd030-Exit so the two walking loops' GO TOs stay in
027900*    range.
028000*****************************************************************
028100*
028200 dd010-Day-Number-To-Date.
028300     move     WS-Month-Table-9 to WS-Month-Table.
028400     move     1    to WS-Year-Work.
028500     move     WS-DN-Convert to WS-Rem-Days.
028600*
028700 dd020-Year-Loop.
028800     move     WS-Year-Work to WS-DW-CCYY.
028900     perform  ee010-Set-Leap-Flag thru ee010-Exit.
029000     move     365 to WS-Date-Count.
029100     if       WS-Is-Leap-Year
029200              add  1 to WS-Date-Count.
029300     if       WS-Rem-Days > WS-Date-Count
029400              subtract WS-Date-Count from WS-Rem-Days
029500              add      1 to WS-Year-Work
029600              go to dd020-Year-Loop.
029700*
029800     move     WS-Year-Work to WS-DW-CCYY.
029900     move     12   to WS-Month-Work.
030000*
030100 dd030-Month-Loop.
030200     move     WS-Month-Cum (WS-Month-Work) to WS-Date-Count.
030300     if       WS-Month-Work > 2 and WS-Is-Leap-Year
030400              add 1 to WS-Date-Count.
030500     if       WS-Rem-Days <= WS-Date-Count and WS-Month-Work > 1
030600              subtract 1 from WS-Month-Work
030700              go to dd030-Month-Loop.
030800*
030900     move     WS-Month-Work to WS-DW-MM.
031000     subtract WS-Date-Count from WS-Rem-Days.
031100     move     WS-Rem-Days   to WS-DW-DD.
031200*
031300 dd030-Exit.
031400     exit.
031500*
031600 ee010-Set-Leap-Flag.
031700     set      WS-Not-Leap-Year to true.
031800     if       WS-DW-CCYY / 4 * 4 = WS-DW-CCYY
031900              if   WS-DW-CCYY / 100 * 100 = WS-DW-CCYY
032000                   if WS-DW-CCYY / 400 * 400 = WS-DW-CCYY
032100                        set WS-Is-Leap-Year to true
032200                   end-if
032300              else
032400                   set WS-Is-Leap-Year to true
032500              end-if
032600     end-if.
032700*
032800 ee010-Exit.
032900     exit.
033000*
033100 zz090-Bad-Date.
033200     move     "BK900 date  " to BK-CD-Args.
033300     move     99    to BK-Term-Code.
033400     go       to zz999-Exit.
033500*
033600 zz999-Exit.
033700     exit     program.
