000100*****************************************************************
000200*                                                               *
000300*    Record Definition For The Bk Run-Parameters File          *
000400*  Uses RRN = 1 - recast from the old payroll parameter         *
000410*                       block                                   *
000500*                                                               *
000600*****************************************************************
000700*  File size 154 bytes padded to 256 by filler.
000800*
000900* Every Bk run is parameterised by exactly one of these records -
001000* which user, which business (if any), which window, and which
001100* optional flags - instead of the payroll module's company and
001200* control blocks.
001300*
001400* 19/01/26 oa  - Created from the Py-Param1-Record company and
001500*                control blocks.
001600* 26/01/26 oa  - Added Prm-Year / Prm-Month so U5 can derive
001700*                either a calendar-year or single-month tax
001800*                period without the caller doing the date math.
001900* 09/02/26 koa - Added Prm-VAT-Flag (U5 optional VAT) and
002000*                Prm-Action for the U8 maintenance program.
002100* 17/03/26 koa - Prm-Today split out so a held-over run can be
002200*                re-dated without touching the other fields.
002300*
002350*    Prm-Business-Id may be spaces (individual, not a business).
002400 01  BK-Param-Record.
002500     03  BK-Param-Block.
002600         05  Prm-User-Id          pic x(36).
002700         05  Prm-Business-Id      pic x(36).
002800         05  Prm-Start-Date       pic 9(8).
002900         05  Prm-End-Date         pic 9(8).
002950*        Prm-Year/-Month (U5) - Prm-Month zero means use the year.
003000         05  Prm-Year             pic 9(4).
003100         05  Prm-Month            pic 9(2).
003300         05  Prm-Today            pic 9(8).
003400         05  Prm-VAT-Flag         pic x(01).
003500             88  Prm-VAT-Enabled      value "Y".
003600             88  Prm-VAT-Disabled     value "N".
003650*        Prm-Type-Filter/Action/Target-Trn-Id are U8 maintenance.
003700         05  Prm-Type-Filter      pic x(07).
003800         05  Prm-Action           pic x(08).
003900             88  Prm-Act-Soft-Delete  value "DELETE  ".
004000             88  Prm-Act-Restore      value "RESTORE ".
004100             88  Prm-Act-List-Del     value "LISTDEL ".
004200         05  Prm-Target-Trn-Id    pic x(36).
004300     03  BK-Param-Block-9 redefines BK-Param-Block
004400                                  pic x(154).
004500     03  filler                  pic x(102).
004600*
