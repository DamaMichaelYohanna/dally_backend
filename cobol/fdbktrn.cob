000100*****************************************************************
000200*            FD - Bk Transaction (Ledger) File                  *
000300*****************************************************************
000400*
000500 FD  BK-Transaction-File.
000600     copy "wsbktrn.cob".
000700*
