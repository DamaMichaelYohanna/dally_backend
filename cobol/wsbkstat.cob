000100*****************************************************************
000200*                                                               *
000300*    Working Storage For The Ledger Statistics Result          *
000400*           recast from the old payroll history block           *
000500*                                                               *
000600*****************************************************************
000700*
000800* U7 - eight high/low figures (overall and last-7-days, income
000900* and expense) plus a top-3 category table, one-for-one with
001000* the old history record's QTD/YTD block plus its Extras table.
001100*
001200* 19/01/26 oa  - Created from Py-History-Record - the QTD/YTD
001300*                pair became the Overall/Last-7 pair below.
001400* 26/01/26 oa  - Stat-Top-Cat table added (3 occurs) from the
001500*                old His-QTD-Extras occurs 5 shape, cut to 3.
001600*
001700 01  BK-Stats-Record.
001800     03  Stat-High-Low                        comp-3.
001900         05  Stat-Income-High-All  pic 9(10)v99.
002000         05  Stat-Income-Low-All   pic 9(10)v99.
002100         05  Stat-Expense-High-All pic 9(10)v99.
002200         05  Stat-Expense-Low-All  pic 9(10)v99.
002300         05  Stat-Income-High-7    pic 9(10)v99.
002400         05  Stat-Income-Low-7     pic 9(10)v99.
002500         05  Stat-Expense-High-7   pic 9(10)v99.
002600         05  Stat-Expense-Low-7    pic 9(10)v99.
002700     03  Stat-High-Low-9 redefines Stat-High-Low
002800                               pic x(40).
002900     03  Stat-Top-Cat              occurs 3.
003000         05  Stat-Cat-Name         pic x(20).
003100         05  Stat-Cat-Count        pic 9(7)  comp.
003200     03  filler                   pic x(09).
003300*
003400* Working table used while scanning items - one entry per
003500* distinct category seen this run, large enough for a small
003600* trader's category list; category not found in the table when
003700* full is folded into the last slot rather than lost.
003800*
003900 01  BK-Category-Work-Table.
004000     03  Cwk-Entries              occurs 40.
004100         05  Cwk-Cat-Name          pic x(20).
004200         05  Cwk-Cat-Count         pic 9(7)  comp.
004300     03  Cwk-Used-Entries         pic 99     comp.
004400*
