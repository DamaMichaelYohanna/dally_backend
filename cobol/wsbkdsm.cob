000100*****************************************************************
000200*                                                               *
000300*   Working Storage For The Daily And Range Summary Results    *
000400*            recast from the old payroll run summary            *
000500*                                                               *
000600*****************************************************************
000700*
000800* U2 Daily-Summary and U3 Range-Summary share this shape - a
000900* single accumulation block with either one date or a start/end
001000* pair.  comp-3 group usage follows the house habit seen on the
001100* old pay-detail record.
001200*
001300* 19/01/26 oa  - Created from Py-Pay-Record or Header shape.
001400* 26/01/26 oa  - Added Rng- block alongside Dsm- - the two share
001500*                field widths so aa050/aa060 in bk200 can use
001600*                common edit pictures in the Report Section.
001700*
001800 01  BK-Daily-Summary-Record.
001900     03  Dsm-Date              pic 9(8).
002000     03  Dsm-Currency          pic x(03)      value "NGN".
002100     03  Dsm-Amounts                          comp-3.
002200         05  Dsm-Tot-Income    pic 9(12)v99.
002300         05  Dsm-Tot-Expense   pic 9(12)v99.
002400         05  Dsm-Net-Cash      pic s9(12)v99.
002500     03  filler                pic x(05).
002600*
002700 01  BK-Range-Summary-Record.
002800     03  Rng-Start-Date        pic 9(8).
002900     03  Rng-End-Date          pic 9(8).
003000     03  Rng-Currency          pic x(03)      value "NGN".
003100     03  Rng-Amounts                          comp-3.
003200         05  Rng-Tot-Income    pic 9(12)v99.
003300         05  Rng-Tot-Expense   pic 9(12)v99.
003400         05  Rng-Net-Profit    pic s9(12)v99.
003500     03  Rng-Amounts-9 redefines Rng-Amounts
003600                               pic x(24).
003700     03  filler                pic x(05).
003800*
