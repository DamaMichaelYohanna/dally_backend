000100*****************************************************************
000200*                                                               *
000300*        Bk Ledger Suite      Dashboard Run                    *
000400*   Runs the U2 daily-summary accumulation three times over     *
000500*    the user-scoped ledger - today exactly, then two rolling    *
000600*              windows back 7 and 30 days                       *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*=======================================
001200*
001300**
001400     program-id.         bk500.
001500**
001600*    Author.             K Okafor, for Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       03/06/1994.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1994-2026, Vincent Bryan
002100*                        Coen and later contributors.  See the
002200*                        file COPYING for terms of use.
002300**
002400*    Remarks.            Bk Dashboard Run.  No single run in the
002500*                        old payroll suite did three passes of the
002600*                        same accumulation over three windows, so
002700*                        this program was built fresh rather than
002800*                        adapted from one donor - the control-break
002900*                        read loop is the same shape bk100/bk200
003000*                        already use, performed three times with a
003100*                        different cut-off date each time.  Window
003200*                        selection is scoped by user id only, not
003300*                        by business id - U6 asks for the whole of
003400*                        a user's ledger, not one business within
003500*                        it.
003600**
003700*    Version.            See Prog-Name in working storage.
003800*
003900*    Called modules.     bk900.  Start of day / date checks, also
004000*                        supplies Bk-Today-Minus-7/-30.
004100**
004200*    Error messages used.
004300*                        None - a dashboard run cannot fail once
004400*                        bk900 has accepted the parameter record.
004500**
004600* Changes:
004700* 03/06/94 koa -     Created for the Bk ledger suite - management
004800*                    wanted a one-page "how are we doing" run
004900*                    before the month-end reports were ready.
005000* 09/02/26 koa -     Confirmed the 7/30 day windows are genuinely
005100*                    open-ended (Trn-Date >= cut-off, no upper
005200*                    bound) after a user asked why a post-dated
005300*                    entry was showing in the 7-day figure - that
005400*                    is correct per U6, not a bug.
005500*
005600 environment             division.
005700*=======================================
005800*
005900 copy  "envdiv.cob".
006000 input-output            section.
006100 file-control.
006200 copy "selbkprm.cob".
006300 copy "selbktrn.cob".
006400 copy "selbkprt.cob".
006500*
006600 data                    division.
006700*=======================================
006800 file section.
006900*
007000 copy "fdbkprm.cob".
007100 copy "fdbktrn.cob".
007200*
007300 FD  Print-File
007400     reports are Dashboard-Report.
007500*
007600 working-storage section.
007700*-----------------------------------
007800 77  Prog-Name           pic x(15) value "BK500 (1.01)".
007900*
008000 01  WS-Select-Flag      pic x(01).
008100     88  WS-Selected         value "Y".
008200     88  WS-Not-Selected     value "N".
008300*
008400 01  WS-Trn-EOF-Flag     pic x(01).
008500     88  WS-Trn-EOF          value "Y".
008600     88  WS-Trn-Not-EOF      value "N".
008700*
008800*    One window is run at a time - exact match for Today, from-
008900*    cut-off-onward (no upper bound) for the 7 and 30 day windows.
009000*
009100 01  WS-Window-Mode      pic x(01).
009200     88  WS-Mode-Exact       value "E".
009300     88  WS-Mode-From        value "F".
009400 01  WS-Window-Cutoff    pic 9(8).
009500*
009600*    Scratch accumulators, filled by whichever window is running,
009700*    moved into the Dsh- group for that window once the pass ends.
009800*
009900 01  WS-Window-Totals                     comp-3.
010000     03  WS-Win-Income-Total  pic 9(12)v99.
010100     03  WS-Win-Income-Count  pic 9(7).
010200     03  WS-Win-Expense-Total pic 9(12)v99.
010300     03  WS-Win-Expense-Count pic 9(7).
010400     03  filler               pic x(04).
010500*
010600 01  File-Status-Fields.
010700     03  BK-Prm-Status       pic xx.
010800     03  BK-Trn-Status       pic xx.
010900     03  BK-Prt-Status       pic xx.
011000     03  filler              pic x(04).
011100*
011200*    Relative key for BK-Param-File - always 1, a run has
011300*    exactly one parameter record.
011400*
011500 01  RRN                     pic 9(4)      comp.
011600*
011700 copy "wsbknam.cob".
011800 copy "wsbkcal.cob".
011900 copy "wsbkdsh.cob".
012000*
012100 Report section.
012200*****************
012300*
012400 RD  Dashboard-Report
012500     control      final
012600     page limit   56
012700     heading      1
012800     first detail 5
012900     last detail  52.
013000*
013100 01  Report-Head  type page heading.
013200     03  line  1.
013300         05  col   1     pic x(15)   source Prog-Name.
013400         05  col  40     value "Bk Ledger Suite - Dashboard".
013500     03  line  3.
013600         05  col   1     value "Window".
013700         05  col  20     value "Income".
013800         05  col  37     value "Expense".
013900         05  col  54     value "Net".
014000         05  col  69     value "Txns".
014100*
014200 01  Dashboard-Detail type detail.
014300     03  line + 2.
014400         05  col   1                      value "Today".
014500         05  col  14     pic zz,zzz,zz9.99  source Dsh-T-Income-Total.
014600         05  col  31     pic zz,zzz,zz9.99  source Dsh-T-Expense-Total.
014700         05  col  48     pic -z,zzz,zz9.99  source Dsh-T-Net.
014800         05  col  66     pic zzzzzz9        source Dsh-T-Txn-Count.
014900     03  line + 1.
015000         05  col   1                      value "Last 7 Days".
015100         05  col  14     pic zz,zzz,zz9.99  source Dsh-7-Income-Total.
015200         05  col  31     pic zz,zzz,zz9.99  source Dsh-7-Expense-Total.
015300         05  col  48     pic -z,zzz,zz9.99  source Dsh-7-Net.
015400         05  col  66     pic zzzzzz9        source Dsh-7-Txn-Count.
015500     03  line + 1.
015600         05  col   1                      value "Last 30 Days".
015700         05  col  14     pic zz,zzz,zz9.99  source Dsh-30-Income-Total.
015800         05  col  31     pic zz,zzz,zz9.99  source Dsh-30-Expense-Total.
015900         05  col  48     pic -z,zzz,zz9.99  source Dsh-30-Net.
016000         05  col  66     pic zzzzzz9        source Dsh-30-Txn-Count.
016100*
016200 01  type control footing final line plus 2.
016300     03  col   1          pic x(25)         value "Dashboard Run Complete".
016400*
016500 procedure division.
016600*========================================================
016700*
016800 aa000-Main.
016900     move     zero    to BK-Term-Code.
017000*
017100     open     input   BK-Param-File.
017200     move     1       to RRN.
017300     read     BK-Param-File key RRN
017400              invalid key
017500                       move 99 to BK-Term-Code
017600                       go to zz900-Abort
017700     end-read.
017800     close    BK-Param-File.
017900*
018000     call     "bk900" using BK-Param-Record
018100                            BK-Run-Header
018200                            BK-Selection-Switches
018300                            BK-Calling-Data.
018400     if       BK-Term-Code not = zero
018500              go to zz900-Abort.
018600*
018700*
018800     set      WS-Mode-Exact  to true.
018900     move     BK-Today-9 to WS-Window-Cutoff.
019000     perform  aa050-Accum-Window thru aa050-Exit.
019100     move     WS-Win-Income-Total  to Dsh-T-Income-Total.
019200     move     WS-Win-Income-Count  to Dsh-T-Income-Count.
019300     move     WS-Win-Expense-Total to Dsh-T-Expense-Total.
019400     move     WS-Win-Expense-Count to Dsh-T-Expense-Count.
019500     compute  Dsh-T-Net = Dsh-T-Income-Total - Dsh-T-Expense-Total.
019600     compute  Dsh-T-Txn-Count = Dsh-T-Income-Count + Dsh-T-Expense-Count.
019700*
019800     set      WS-Mode-From   to true.
019900     move     BK-Today-Minus-7 to WS-Window-Cutoff.
020000     perform  aa050-Accum-Window thru aa050-Exit.
020100     move     WS-Win-Income-Total  to Dsh-7-Income-Total.
020200     move     WS-Win-Income-Count  to Dsh-7-Income-Count.
020300     move     WS-Win-Expense-Total to Dsh-7-Expense-Total.
020400     move     WS-Win-Expense-Count to Dsh-7-Expense-Count.
020500     compute  Dsh-7-Net = Dsh-7-Income-Total - Dsh-7-Expense-Total.
020600     compute  Dsh-7-Txn-Count = Dsh-7-Income-Count + Dsh-7-Expense-Count.
020700*
020800     move     BK-Today-Minus-30 to WS-Window-Cutoff.
020900     perform  aa050-Accum-Window thru aa050-Exit.
021000     move     WS-Win-Income-Total  to Dsh-30-Income-Total.
021100     move     WS-Win-Income-Count  to Dsh-30-Income-Count.
021200     move     WS-Win-Expense-Total to Dsh-30-Expense-Total.
021300     move     WS-Win-Expense-Count to Dsh-30-Expense-Count.
021400     compute  Dsh-30-Net = Dsh-30-Income-Total - Dsh-30-Expense-Total.
021500     compute  Dsh-30-Txn-Count = Dsh-30-Income-Count + Dsh-30-Expense-Count.
021600*
021700     open     output   Print-File.
021800     initiate Dashboard-Report.
021900     generate Dashboard-Detail.
022000     terminate Dashboard-Report.
022100     close    Print-File.
022200*
022300     display  Prog-Name " dashboard run complete." upon console.
022400     go       to zz999-Exit.
022500*
022600*****************************************************************
022700*    aa050-Accum-Window - one pass of the transaction file for
022800*    whichever cut-off/mode the caller has already set in
022900*    Ws-Window-Cutoff/Ws-Window-Mode; result left in the scratch
023000*    Ws-Window-Totals group for the caller to pick up.
023100*****************************************************************
023200*
023300 aa050-Accum-Window.
023400     move     zero to WS-Win-Income-Total WS-Win-Income-Count
023500              WS-Win-Expense-Total WS-Win-Expense-Count.
023600     open     input BK-Transaction-File.
023700     set      WS-Trn-Not-EOF to true.
023800     perform  zz070-Read-Next-Trn thru zz070-Exit.
023900*
024000 aa055-Accum-Loop.
024100     if       WS-Trn-EOF
024200              go to aa059-Accum-Done.
024300     perform  zz075-Select-Window thru zz075-Exit.
024400     if       WS-Selected
024500              perform zz078-Post-Window thru zz078-Exit
024600     end-if.
024700     perform  zz070-Read-Next-Trn thru zz070-Exit.
024800     go       to aa055-Accum-Loop.
024900*
025000 aa059-Accum-Done.
025100     close    BK-Transaction-File.
025200*
025300 aa050-Exit.
025400     exit.
025500*
025600 zz070-Read-Next-Trn.
025700     read     BK-Transaction-File next record
025800              at end
025900                  set WS-Trn-EOF to true
026000     end-read.
026100*
026200 zz070-Exit.
026300     exit.
026400*
026500 zz075-Select-Window.
026600     set      WS-Not-Selected to true.
026700     if       Trn-User-Id not = BK-User-Id
026800              go to zz075-Exit.
026900     if       Trn-Deleted
027000              go to zz075-Exit.
027100     if       WS-Mode-Exact
027200              if   Trn-Date = WS-Window-Cutoff
027300                   set WS-Selected to true
027400              end-if
027500     else
027600              if   Trn-Date >= WS-Window-Cutoff
027700                   set WS-Selected to true
027800              end-if
027900     end-if.
028000*
028100 zz075-Exit.
028200     exit.
028300*
028400 zz078-Post-Window.
028500     if       Trn-Is-Income
028600              add Trn-Total-Amount to WS-Win-Income-Total
028700              add 1 to WS-Win-Income-Count
028800     else
028900              add Trn-Total-Amount to WS-Win-Expense-Total
029000              add 1 to WS-Win-Expense-Count
029100     end-if.
029200*
029300 zz078-Exit.
029400     exit.
029500*
029600 zz900-Abort.
029700     display  Prog-Name " aborting, term code " BK-Term-Code
029800              upon console.
029900     go       to zz999-Exit.
030000*
030100 zz999-Exit.
030200     exit     program.
