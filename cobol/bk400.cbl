000100*****************************************************************
000200*                                                               *
000300*        Bk Ledger Suite      Nigeria Tax Summary Run           *
000400*   Derives a calendar-year or single-month period, re-runs     *
000500*    the Profit And Loss accumulation over it, converts to      *
000600*       kobo and walks the Personal Income Tax bands            *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*=======================================
001200*
001300**
001400     program-id.         bk400.
001500**
001600*    Author.             O Adeyemi, for Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       15/08/1991.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1991-2026, Vincent Bryan
002100*                        Coen and later contributors.  See the
002200*                        file COPYING for terms of use.
002300**
002400*    Remarks.            Bk Nigeria Tax Summary.  Works entirely in
002500*                        whole kobo once the sales/cogs/operating-
002600*                        expense totals leave the naira ledger, the
002700*                        way the old state/local withholding module
002800*                        worked in whole cents once gross pay left
002900*                        the naira - sorry, dollar - payroll record.
003000*                        Prm-Month zero means tax the whole of
003100*                        Prm-Year; a non-zero month taxes that
003200*                        month alone, Jan through Dec.
003300**
003400*    Version.            See Prog-Name in working storage.
003500*
003600*    Called modules.     bk900.  Start of day / date checks.
003700**
003800*    Error messages used.
003900*                        BK401.  Tax period month out of range.
004000**
004100* Changes:
004200* 15/08/91 vbc -     Created, taken from the old state/local
004300*                    withholding agency tables - five PIT bands
004400*                    walked the same way five withholding agency
004500*                    cut-offs used to be walked for SWT/LWT.
004600* 02/11/99 rjw - Y2K Tax-Period-Start/End and Tax-Year widened to
004700*                    ccyy throughout, Prm-Year likewise.
004800* 26/01/26 oa  -     Recast for the Bk ledger suite - Nigeria Tax
004900*                    Act 2025 bands loaded into Bk-Pit-Band-Table,
005000*                    period derivation added for calendar-year or
005100*                    single-month runs (U5).
005200* 02/02/26 oa  -     Ledger accumulation duplicated here rather than
005300*                    calling back into bk300 - this module only
005400*                    needs the sales/cogs/opex three figures, not a
005500*                    full profit & loss print, so a separate batch
005600*                    read pass keeps bk300 a self-contained report.
005700* 09/02/26 koa -     BK401 added after Prm-Month was found set to 13
005800*                    on a mis-keyed parameter record in UAT.
005900* 10/02/26 koa -     PIT came out zero on every run - aa080-Calc-Pit
006000*                    had the N800,000 exemption hardcoded twice
006100*                    instead of reading Tax-Exemption-Kobo, and the
006200*                    band widths/rates Bk-Pit-Band-Table relies on
006300*                    were never loaded.  Exemption now read from the
006400*                    field; band load fixed over in wsbktax.cob.
006500*
006600 environment             division.
006700*=======================================
006800*
006900 copy  "envdiv.cob".
007000 input-output            section.
007100 file-control.
007200 copy "selbkprm.cob".
007300 copy "selbktrn.cob".
007400 copy "selbkinv.cob".
007500 copy "selbkprt.cob".
007600*
007700 data                    division.
007800*=======================================
007900 file section.
008000*
008100 copy "fdbkprm.cob".
008200 copy "fdbktrn.cob".
008300 copy "fdbkinv.cob".
008400*
008500 FD  Print-File
008600     reports are Tax-Report.
008700*
008800 working-storage section.
008900*-----------------------------------
009000 77  Prog-Name           pic x(15) value "BK400 (1.01)".
009100*
009200 01  WS-Select-Flag      pic x(01).
009300     88  WS-Selected         value "Y".
009400     88  WS-Not-Selected     value "N".
009500*
009600 01  WS-Trn-EOF-Flag     pic x(01).
009700     88  WS-Trn-EOF          value "Y".
009800     88  WS-Trn-Not-EOF      value "N".
009900*
010000 01  WS-Inv-EOF-Flag     pic x(01).
010100     88  WS-Inv-EOF          value "Y".
010200     88  WS-Inv-Not-EOF      value "N".
010300*
010400*    Calendar work area - builds a days-per-month table for the
010500*    parameter year so the last day of a short month (or December,
010600*    running into the next year's January 1st for the day AFTER
010700*    it, not used here but kept for the next program that needs a
010800*    roll-forward) is never hard-coded.
010900*
011000 01  WS-Period-Calc.
011100     03  WS-Days-In-Month    occurs 12 times pic 9(2) comp.
011200     03  WS-Last-Day         pic 9(2)  comp.
011300     03  WS-Leap-Flag        pic x(01).
011400         88  WS-Is-Leap          value "Y".
011500         88  WS-Not-Leap         value "N".
011600     03  WS-Div-Temp          pic 9(6) comp.
011700     03  WS-Rem-Temp           pic 9(4) comp.
011800     03  filler                pic x(04).
011900*
012000*    Pit band walk / kobo conversion working fields.
012100*
012200 01  WS-Tax-Calc.
012300     03  WS-Gross-Income-Naira pic 9(12)v99   comp-3.
012400     03  WS-Exemption-Naira    pic 9(12)v99   comp-3.
012500     03  WS-Chargeable-Income  pic 9(12)v99   comp-3.
012600     03  WS-Band-Lower          pic 9(12)v99   comp-3.
012700     03  WS-Band-Portion        pic s9(12)v99  comp-3.
012800     03  WS-Tax-Naira-Accum     pic 9(12)v9999 comp-3.
012900     03  WS-PIT-Kobo-Raw         pic 9(15)      comp.
013000     03  WS-VAT-Kobo-Raw         pic 9(15)      comp.
013100     03  WS-Band-Sub              pic 9(2)       comp.
013200     03  filler                   pic x(04).
013300*
013400*    Cogs working fields, same shape as bk300's own WS-Calc-Fields
013500*    - goods-available is always non-negative, the subtract against
013600*    closing stock is held signed until it is clamped to zero.
013700*
013800 01  WS-Cogs-Calc.
013900     03  WS-Goods-Available  pic 9(12)v99   comp-3.
014000     03  WS-Cogs-Raw          pic s9(12)v99  comp-3.
014100     03  filler                pic x(04).
014200*
014300 01  File-Status-Fields.
014400     03  BK-Prm-Status       pic xx.
014500     03  BK-Trn-Status       pic xx.
014600     03  BK-Inv-Status       pic xx.
014700     03  BK-Prt-Status       pic xx.
014800     03  filler              pic x(02).
014900*
015000*    Relative key for BK-Param-File - always 1, a run has
015100*    exactly one parameter record.
015200*
015300 01  RRN                     pic 9(4)      comp.
015400*
015500 01  Error-Messages.
015600     03  BK401               pic x(44)
015700             value "BK401 Tax Period Month Out Of Range".
015800     03  filler              pic x(06).
015900*
016000 copy "wsbknam.cob".
016100 copy "wsbkcal.cob".
016200 copy "wsbkpnl.cob".
016300 copy "wsbktax.cob".
016400*
016500 Report section.
016600*****************
016700*
016800 RD  Tax-Report
016900     control      final
017000     page limit   56
017100     heading      1
017200     first detail 5
017300     last detail  52.
017400*
017500 01  Report-Head  type page heading.
017600     03  line  1.
017700         05  col   1     pic x(15)   source Prog-Name.
017800         05  col  40     value "Bk Ledger Suite - Nigeria Tax Summary".
017900     03  line  3.
018000         05  col   1     value "Period".
018100         05  col   8     pic 9(8)    source Tax-Period-Start.
018200         05  col  18     pic 9(8)    source Tax-Period-End.
018300         05  col  30     value "Tax Year".
018400         05  col  39     pic 9(4)    source Tax-Year.
018500*
018600 01  Tax-Detail type detail.
018700     03  line + 2.
018800         05  col   1                           value "Revenue (Kobo)".
018900         05  col  20     pic zzzzzzzzzzzzz9     source Tax-Tot-Revenue.
019000     03  line + 1.
019100         05  col   1                           value "Expenses (Kobo)".
019200         05  col  20     pic zzzzzzzzzzzzz9     source Tax-Tot-Expenses.
019300     03  line + 1.
019400         05  col   1                           value "Net Profit (Kobo)".
019500         05  col  20     pic zzzzzzzzzzzzz9     source Tax-Net-Profit.
019600     03  line + 1.
019700         05  col   1                         value "Taxable Income (Kobo)".
019800         05  col  20     pic zzzzzzzzzzzzz9     source Tax-Taxable-Income.
019900     03  line + 1.
020000         05  col   1                         value "Estimated Pit (Kobo)".
020100         05  col  20     pic zzzzzzzzzzzzz9     source Tax-Estimated-Pit.
020200     03  line + 1.
020300         05  col   1                           value "Effective Rate".
020400         05  col  20     pic z.9(4)             source Tax-Effective-Rate.
020500     03  line + 1.
020600         05  col   1                         value "Vat Payable (Kobo)".
020700         05  col  20     pic zzzzzzzzzzzzz9     source Tax-Vat-Payable.
020800*
020900 01  type control footing final line plus 2.
021000     03  col   1          pic x(25)         value "Tax Summary Complete".
021100*
021200 procedure division.
021300*========================================================
021400*
021500 aa000-Main.
021600     move     zero    to BK-Term-Code.
021700*
021800     open     input   BK-Param-File.
021900     move     1       to RRN.
022000     read     BK-Param-File key RRN
022100              invalid key
022200                       move 99 to BK-Term-Code
022300                       go to zz900-Abort
022400     end-read.
022500     close    BK-Param-File.
022600*
022700     call     "bk900" using BK-Param-Record
022800                            BK-Run-Header
022900                            BK-Selection-Switches
023000                            BK-Calling-Data.
023100     if       BK-Term-Code not = zero
023200              go to zz900-Abort.
023300*
023400     perform  aa030-Validate-Period thru aa030-Exit.
023500     if       BK-Term-Code not = zero
023600              go to zz900-Abort.
023700*
023800     move     Prm-VAT-Flag to Vat-Enabled-Flag.
023900     move     BK-PIT-Band-Values-X to Tax-Band-Entry-X.
024000     perform  aa040-Derive-Period thru aa040-Exit.
024100*
024200     if       Prm-Business-Id not = spaces
024300              set  Pnl-Mode-Business to true
024400     else
024500              set  Pnl-Mode-Individual to true
024600     end-if.
024700     move     zero to Pnl-Total-Sales Pnl-Opening-Stock
024800              Pnl-Purchases Pnl-Closing-Stock Pnl-Cogs
024900              Pnl-Oper-Expenses Pnl-Gross-Profit Pnl-Net-Profit.
025000     move     zero to Pnl-Wk-Inv-Purchases Pnl-Wk-Oper-Expenses
025100              Pnl-Wk-Legacy-Exp Pnl-Wk-Total-Expense.
025200*
025300     open     input    BK-Transaction-File.
025400     set      WS-Trn-Not-EOF to true.
025500     perform  aa050-Accumulate-Ledger thru aa050-Exit.
025600     close    BK-Transaction-File.
025700*
025800     if       Pnl-Mode-Business
025900              move Pnl-Wk-Inv-Purchases to Pnl-Purchases
026000              compute Pnl-Oper-Expenses =
026100                      Pnl-Wk-Oper-Expenses + Pnl-Wk-Legacy-Exp
026200              open     input BK-Inventory-File
026300              set      WS-Inv-Not-EOF to true
026400              perform  aa060-Apply-Inventory thru aa060-Exit
026500              close    BK-Inventory-File
026600     else
026700              move zero to Pnl-Opening-Stock Pnl-Purchases
026800                            Pnl-Closing-Stock Pnl-Cogs
026900              move Pnl-Wk-Total-Expense to Pnl-Oper-Expenses
027000     end-if.
027100*
027200     perform  aa070-Convert-To-Kobo thru aa070-Exit.
027300     perform  aa080-Calc-Pit       thru aa080-Exit.
027400     perform  aa090-Calc-Vat       thru aa090-Exit.
027500     perform  aa095-Calc-Eff-Rate  thru aa095-Exit.
027600*
027700     open     output   Print-File.
027800     initiate Tax-Report.
027900     generate Tax-Detail.
028000     terminate Tax-Report.
028100     close    Print-File.
028200*
028300     display  Prog-Name " tax summary run complete." upon console.
028400     go       to zz999-Exit.
028500*
028600*****************************************************************
028700*    aa030-Validate-Period - Prm-Month must be 00 (whole year)
028800*    through 12.
028900*****************************************************************
029000*
029100 aa030-Validate-Period.
029200     if       Prm-Month > 12
029300              move 99 to BK-Term-Code
029400              move "BK401 period " to BK-CD-Args.
029500*
029600 aa030-Exit.
029700     exit.
029800*
029900*****************************************************************
030000*    aa040-Derive-Period - calendar year when Prm-Month is zero,
030100*    otherwise the first and last day of that single month, the
030200*    last day taken from a days-in-month table built for the leap
030300*    status of Prm-Year.  Result left in Pnl-Start-Date/Pnl-End-
030400*    Date, the same pair bk300 uses, so the ledger accumulation
030500*    paragraphs below can be identical between the two programs.
030600*****************************************************************
030700*
030800 aa040-Derive-Period.
030900     perform  bb010-Build-Days-Table thru bb010-Exit.
031000     if       Prm-Month = zero
031100              compute Pnl-Start-Date = (Prm-Year * 10000) + 0101
031200              compute Pnl-End-Date   = (Prm-Year * 10000) + 1231
031300     else
031400              compute Pnl-Start-Date =
031500                      (Prm-Year * 10000) + (Prm-Month * 100) + 01
031600              move    WS-Days-In-Month (Prm-Month) to WS-Last-Day
031700              compute Pnl-End-Date =
031800                      (Prm-Year * 10000) + (Prm-Month * 100) + WS-Last-Day
031900     end-if.
032000*
032100 aa040-Exit.
032200     exit.
032300*
032400 bb010-Build-Days-Table.
032500     move     31 to WS-Days-In-Month (1).
032600     move     28 to WS-Days-In-Month (2).
032700     move     31 to WS-Days-In-Month (3).
032800     move     30 to WS-Days-In-Month (4).
032900     move     31 to WS-Days-In-Month (5).
033000     move     30 to WS-Days-In-Month (6).
033100     move     31 to WS-Days-In-Month (7).
033200     move     31 to WS-Days-In-Month (8).
033300     move     30 to WS-Days-In-Month (9).
033400     move     31 to WS-Days-In-Month (10).
033500     move     30 to WS-Days-In-Month (11).
033600     move     31 to WS-Days-In-Month (12).
033700     perform  cc010-Set-Leap-Flag thru cc010-Exit.
033800     if       WS-Is-Leap
033900              move 29 to WS-Days-In-Month (2).
034000*
034100 bb010-Exit.
034200     exit.
034300*
034400 cc010-Set-Leap-Flag.
034500     set      WS-Not-Leap to true.
034600     divide   Prm-Year by 4 giving WS-Div-Temp remainder WS-Rem-Temp.
034700     if       WS-Rem-Temp not = zero
034800              go to cc010-Exit.
034900     divide   Prm-Year by 100 giving WS-Div-Temp remainder WS-Rem-Temp.
035000     if       WS-Rem-Temp not = zero
035100              set WS-Is-Leap to true
035200              go to cc010-Exit.
035300     divide   Prm-Year by 400 giving WS-Div-Temp remainder WS-Rem-Temp.
035400     if       WS-Rem-Temp = zero
035500              set WS-Is-Leap to true.
035600*
035700 cc010-Exit.
035800     exit.
035900*
036000*****************************************************************
036100*    aa050/aa060 - identical selection/accumulation/inventory
036200*    shape to bk300, tested against the Pnl-Start-Date/Pnl-End-
036300*    Date pair derived above instead of the raw Prm- dates.
036400*****************************************************************
036500*
036600 aa050-Accumulate-Ledger.
036700     perform  zz070-Read-Next-Trn thru zz070-Exit.
036800*
036900 aa055-Ledger-Loop.
037000     if       WS-Trn-EOF
037100              go to aa050-Exit.
037200     perform  zz075-Select-Ledger thru zz075-Exit.
037300     if       WS-Selected
037400              perform zz078-Post-Ledger thru zz078-Exit
037500     end-if.
037600     perform  zz070-Read-Next-Trn thru zz070-Exit.
037700     go       to aa055-Ledger-Loop.
037800*
037900 aa050-Exit.
038000     exit.
038100*
038200 aa060-Apply-Inventory.
038300     perform  zz085-Read-Next-Inv thru zz085-Exit.
038400*
038500 aa065-Inv-Loop.
038600     if       WS-Inv-EOF
038700              go to aa069-Inv-Done.
038800     if       Inv-Business-Id = Prm-Business-Id
038900              if   Inv-Period-End < Pnl-Start-Date
039000                   move Inv-Closing-Value to Pnl-Opening-Stock
039100              end-if
039200              if   Inv-Period-End = Pnl-End-Date
039300                   move Inv-Closing-Value to Pnl-Closing-Stock
039400              end-if
039500     end-if.
039600     perform  zz085-Read-Next-Inv thru zz085-Exit.
039700     go       to aa065-Inv-Loop.
039800*
039900 aa069-Inv-Done.
040000     compute  WS-Goods-Available = Pnl-Opening-Stock + Pnl-Purchases.
040100     compute  WS-Cogs-Raw = WS-Goods-Available - Pnl-Closing-Stock.
040200     if       WS-Cogs-Raw < 0
040300              move zero to Pnl-Cogs
040400     else
040500              move WS-Cogs-Raw to Pnl-Cogs
040600     end-if.
040700*
040800 aa060-Exit.
040900     exit.
041000*
041100 zz070-Read-Next-Trn.
041200     read     BK-Transaction-File next record
041300              at end
041400                  set WS-Trn-EOF to true
041500     end-read.
041600*
041700 zz070-Exit.
041800     exit.
041900*
042000 zz075-Select-Ledger.
042100     set      WS-Not-Selected to true.
042200     if       Trn-User-Id not = BK-User-Id
042300              go to zz075-Exit.
042400     if       Trn-Deleted
042500              go to zz075-Exit.
042600     if       BK-Sel-Business-Filter not = spaces
042700              and Trn-Business-Id not = BK-Sel-Business-Filter
042800              go to zz075-Exit.
042900     if       Trn-Date >= Pnl-Start-Date and Trn-Date <= Pnl-End-Date
043000              set WS-Selected to true.
043100*
043200 zz075-Exit.
043300     exit.
043400*
043500 zz078-Post-Ledger.
043600     if       Trn-Is-Income
043700              add Trn-Total-Amount to Pnl-Total-Sales
043800              go to zz078-Exit.
043900*
044000     add      Trn-Total-Amount to Pnl-Wk-Total-Expense.
044100     if       Trn-Exp-Inventory
044200              add Trn-Total-Amount to Pnl-Wk-Inv-Purchases
044300     else
044400        if    Trn-Exp-Operating
044500              add Trn-Total-Amount to Pnl-Wk-Oper-Expenses
044600        else
044700              add Trn-Total-Amount to Pnl-Wk-Legacy-Exp
044800        end-if
044900     end-if.
045000*
045100 zz078-Exit.
045200     exit.
045300*
045400 zz085-Read-Next-Inv.
045500     read     BK-Inventory-File next record
045600              at end
045700                  set WS-Inv-EOF to true
045800     end-read.
045900*
046000 zz085-Exit.
046100     exit.
046200*
046300*****************************************************************
046400*    aa070 - sales and (cogs + operating expense) leave the naira
046500*    ledger and enter the tax engine as whole kobo, multiplying
046600*    by exactly 100 as the house rounding policy requires.
046700*****************************************************************
046800*
046900 aa070-Convert-To-Kobo.
047000     move     Pnl-Start-Date to Tax-Period-Start.
047100     move     Pnl-End-Date   to Tax-Period-End.
047200     compute  Tax-Tot-Revenue  rounded = Pnl-Total-Sales * 100.
047300     compute  Tax-Tot-Expenses rounded =
047400              (Pnl-Cogs + Pnl-Oper-Expenses) * 100.
047500     if       Tax-Tot-Revenue > Tax-Tot-Expenses
047600              compute Tax-Net-Profit = Tax-Tot-Revenue - Tax-Tot-Expenses
047700     else
047800              move zero to Tax-Net-Profit
047900     end-if.
048000     move     Tax-Net-Profit to Tax-Taxable-Income.
048100*
048200 aa070-Exit.
048300     exit.
048400*
048500*****************************************************************
048600*    aa080 - PIT band walk.  Chargeable income is taxable income
048700*    less the N800,000 exemption; the five bands are walked low
048800*    to high, each band taking the lesser of its own width or what
048900*    is left of chargeable income above the running band-lower.
049000*****************************************************************
049100*
049200 aa080-Calc-Pit.
049300     move     zero to Tax-Estimated-Pit.
049400     if       Tax-Taxable-Income = zero
049500              go to aa080-Exit.
049600     compute  WS-Gross-Income-Naira rounded = Tax-Taxable-Income / 100.
049700     compute  WS-Exemption-Naira rounded = Tax-Exemption-Kobo / 100.
049800     if       WS-Gross-Income-Naira not > WS-Exemption-Naira
049900              go to aa080-Exit.
050000     compute  WS-Chargeable-Income =
050100              WS-Gross-Income-Naira - WS-Exemption-Naira.
050200     perform  dd010-Walk-Bands thru dd010-Exit.
050300     compute  WS-PIT-Kobo-Raw rounded = WS-Tax-Naira-Accum * 100.
050400     move     WS-PIT-Kobo-Raw to Tax-Estimated-Pit.
050500*
050600 aa080-Exit.
050700     exit.
050800*
050900 dd010-Walk-Bands.
051000     move     zero to WS-Band-Lower WS-Tax-Naira-Accum WS-Band-Sub.
051100*
051200 dd020-Band-Loop.
051300     add      1 to WS-Band-Sub.
051400     if       WS-Band-Sub > 5
051500              go to dd010-Exit.
051600     compute  WS-Band-Portion = WS-Chargeable-Income - WS-Band-Lower.
051700     if       WS-Band-Portion not > 0
051800              go to dd010-Exit.
051900     if       WS-Band-Portion > Tax-Band-Width (WS-Band-Sub)
052000              move Tax-Band-Width (WS-Band-Sub) to WS-Band-Portion.
052100     compute  WS-Tax-Naira-Accum = WS-Tax-Naira-Accum +
052200              (WS-Band-Portion * Tax-Band-Rate (WS-Band-Sub)).
052300     add      Tax-Band-Width (WS-Band-Sub) to WS-Band-Lower.
052400     go       to dd020-Band-Loop.
052500*
052600 dd010-Exit.
052700     exit.
052800*
052900*****************************************************************
053000*    aa090 - Vat-Enabled-Flag was moved from Prm-VAT-Flag back
053100*    in aa000-Main, before the period was even derived.
053200*****************************************************************
053300*
053400 aa090-Calc-Vat.
053500     move     zero to Tax-Vat-Payable.
053600     if       Vat-Is-Disabled
053700              go to aa090-Exit.
053800     if       Tax-Tot-Revenue not > zero
053900              go to aa090-Exit.
054000     compute  WS-VAT-Kobo-Raw rounded = Tax-Tot-Revenue * Vat-Rate.
054100     move     WS-VAT-Kobo-Raw to Tax-Vat-Payable.
054200*
054300 aa090-Exit.
054400     exit.
054500*
054600 aa095-Calc-Eff-Rate.
054700     if       Tax-Net-Profit = zero
054800              move zero to Tax-Effective-Rate
054900     else
055000              compute Tax-Effective-Rate rounded =
055100                      Tax-Estimated-Pit / Tax-Net-Profit
055200     end-if.
055300*
055400 aa095-Exit.
055500     exit.
055600*
055700 zz900-Abort.
055800     display  Prog-Name " aborting, term code " BK-Term-Code
055900              upon console.
056000     go       to zz999-Exit.
056100*
056200 zz999-Exit.
056300     exit     program.
