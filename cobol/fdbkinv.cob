000100*****************************************************************
000200*              FD - Bk Inventory-Period File                    *
000300*****************************************************************
000400*
000500 FD  BK-Inventory-File.
000600     copy "wsbkinv.cob".
000700*
