000100*****************************************************************
000200*                                                               *
000300*     Working Storage For The Dashboard Period Summaries       *
000400*        recast from the old payroll cost-of-hire block         *
000500*                                                               *
000600*****************************************************************
000700*
000800* U6 - three windows (Today / Last-7-Days / Last-30-Days) each
000900* need the same six figures - this is the old Company-History
001000* QTD/YTD double block widened to three blocks and renamed.
001100*
001200* 19/01/26 oa  - Created from the QTD/YTD company-history shape;
001300*                third block (Dsh-30) has no payroll equivalent
001400*                so was simply copied a second time.
001500* 26/01/26 oa  - Dsh-Txn-Count added per window (income count +
001600*                expense count) - U6 asks for it explicitly.
001700*
001800 01  BK-Dashboard-Record.
001900     03  Dsh-Today                            comp-3.
002000         05  Dsh-T-Income-Total    pic 9(12)v99.
002100         05  Dsh-T-Income-Count    pic 9(7).
002200         05  Dsh-T-Expense-Total   pic 9(12)v99.
002300         05  Dsh-T-Expense-Count   pic 9(7).
002400         05  Dsh-T-Net             pic s9(12)v99.
002500         05  Dsh-T-Txn-Count       pic 9(7).
002600     03  Dsh-Last-7                            comp-3.
002700         05  Dsh-7-Income-Total    pic 9(12)v99.
002800         05  Dsh-7-Income-Count    pic 9(7).
002900         05  Dsh-7-Expense-Total   pic 9(12)v99.
003000         05  Dsh-7-Expense-Count   pic 9(7).
003100         05  Dsh-7-Net             pic s9(12)v99.
003200         05  Dsh-7-Txn-Count       pic 9(7).
003300     03  Dsh-Last-30                           comp-3.
003400         05  Dsh-30-Income-Total   pic 9(12)v99.
003500         05  Dsh-30-Income-Count   pic 9(7).
003600         05  Dsh-30-Expense-Total  pic 9(12)v99.
003700         05  Dsh-30-Expense-Count  pic 9(7).
003800         05  Dsh-30-Net            pic s9(12)v99.
003900         05  Dsh-30-Txn-Count      pic 9(7).
004000     03  filler                   pic x(06).
004100*
