000100*****************************************************************
000200*              FD - Bk Run-Parameters File                      *
000300*****************************************************************
000400*
000500 FD  BK-Param-File.
000600     copy "wsbkprm.cob".
000700*
