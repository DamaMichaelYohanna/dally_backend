000100*****************************************************************
000200*                                                               *
000300*           Shared Environment Division Entries                *
000400*            Used By ALL Bk (Bookkeeping) Modules                *
000500*                                                               *
000600*****************************************************************
000700*
000800* 11/06/87 vbc - Created, common to Sales/Purchase/Stock/Payroll.
000900* 02/02/98 rjw - Y2K review - no 2-digit year fields held here.
001000* 19/01/26 oa  - Copied into the Bk (Nigerian bookkeeping) suite
001100*                unchanged bar this banner - see note below.
001200*
001300 CONFIGURATION SECTION.
001400 SOURCE-COMPUTER.       IBM-PC-AT.
001500 OBJECT-COMPUTER.       IBM-PC-AT.
001600 SPECIAL-NAMES.
001700     C01 IS TOP-OF-FORM
001800     CLASS BK-NUMERIC-CLASS IS "0123456789"
001900     UPSI-0 IS BK-TEST-RUN-SWITCH
002000         ON STATUS IS BK-TEST-RUN
002100         OFF STATUS IS BK-LIVE-RUN
002200     UPSI-1 IS BK-VAT-SWITCH
002300         ON STATUS IS BK-VAT-REQUESTED
002400         OFF STATUS IS BK-VAT-NOT-REQUESTED.
002500*
