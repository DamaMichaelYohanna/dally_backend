000100*****************************************************************
000200*             FD - Bk Transaction-Item File                     *
000300*****************************************************************
000400*
000500 FD  BK-Item-File.
000600     copy "wsbkitm.cob".
000700*
