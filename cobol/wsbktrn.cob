000100*****************************************************************
000200*                                                               *
000300*   Record Definition For The Bk Transaction (Ledger) File      *
000400*  Uses Trn-Id as key - recast from the old payroll cheque      *
000410*                       block                                   *
000500*                                                               *
000600*****************************************************************
000700*  File size 185 bytes padded to 190 by filler (line sequential).
000800*
000900* 19/01/26 oa  - Created from the payroll check/payment register
001000*                layout - a ledger transaction is this shop's
001100*                nearest equivalent of a Chk-Record, one money
001200*                movement per line instead of one cheque.
001300* 26/01/26 oa  - Added Trn-Expense-Type (Inventory/Operating/
001400*                legacy-blank) for the P & L cost split.
001500* 09/02/26 koa - Trn-Business-Id may be spaces for a sole trader
001600*                with no separate business record - noted below.
001700*
001800 01  BK-Transaction-Record.
001900     03  Trn-Id                pic x(36).
002000     03  Trn-User-Id           pic x(36).
002050*    Trn-Business-Id is spaces for a sole-trader individual.
002100     03  Trn-Business-Id       pic x(36).
002200     03  Trn-Type              pic x(07).
002300         88  Trn-Is-Income         value "INCOME ".
002400         88  Trn-Is-Expense        value "EXPENSE".
002500     03  Trn-Expense-Type      pic x(09).
002600         88  Trn-Exp-Inventory     value "INVENTORY".
002700         88  Trn-Exp-Operating     value "OPERATING".
002800         88  Trn-Exp-Legacy        value spaces.
002900     03  Trn-Date              pic 9(8).
003000     03  Trn-Date-Parts redefines Trn-Date.
003100         05  Trn-Date-CCYY     pic 9(4).
003200         05  Trn-Date-MM       pic 9(2).
003300         05  Trn-Date-DD       pic 9(2).
003400     03  Trn-Desc              pic x(40).
003500     03  Trn-Total-Amount      pic 9(10)v99.
003600     03  Trn-Deleted-Flag      pic x(01).
003700         88  Trn-Active            value "N".
003800         88  Trn-Deleted            value "Y".
003900     03  filler                pic x(05).
004000*
