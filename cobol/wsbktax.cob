000100*****************************************************************
000200*                                                               *
000300*    Working Storage For The Nigeria Tax Result And Bands      *
000400*     recast from the old payroll tax and leave-pay blocks      *
000500*                                                               *
000600*****************************************************************
000700*
000800* U5 - the Personal Income Tax band table replaces the old
000900* State/Local withholding agency tables one-for-one: five bands
001000* instead of five withholding agencies, each with a cut-off and
001100* a rate, walked low to high exactly as Stax-Withhold-Cutoff /
001200* -Percent were walked for SWT/LWT.
001300*
001400* 19/01/26 oa  - Created, band table recast from the SWT/LWT/Cal
001500*                agency tables (one "agency" = one PIT band).
001600* 26/01/26 oa  - VAT fields folded in from the old local-tax
001700*                (LWT) record - a flat-rate levy needed no band
001800*                walk so it collapsed to three fields.
001900* 09/02/26 koa - Nigeria Tax Act 2025 exemption and band figures
002000*                loaded as VALUE clauses - see Tax-Band-Table.
002100* 10/02/26 koa - PIT was coming out zero on every run - Tax-Band-
002200*                Width and Tax-Band-Rate carry no VALUE (an OCCURS
002300*                group can't be given one directly on this
002400*                compiler), so the table was never actually
002500*                loaded.  Fixed the way bk900's WS-Month-Table is
002600*                loaded - five individually valued FILLERs below,
002700*                moved in as one byte string.
002800*
002900 01  BK-PIT-Band-Table.
003000     03  Tax-Exemption-Kobo    pic 9(15)  comp  value 80000000.
003100     03  Tax-Band-Entry        occurs 5   comp-3.
003200         05  Tax-Band-Width    pic 9(9)v99.
003300         05  Tax-Band-Rate     pic 9v9(4).
003400     03  Tax-Band-Entry-X      redefines Tax-Band-Entry
003500                                pic x(45).
003600*
003700*    Band  1 -        2,200,000 @ 15%
003800*    Band  2 -        9,000,000 @ 18%  (to 11,200,000)
003900*    Band  3 -       13,000,000 @ 21%  (to 24,200,000)
004000*    Band  4 -       25,000,000 @ 23%  (to 49,200,000)
004100*    Band  5 -  999,999,999.99  @ 25%  (above 49,200,000 - open)
004200*
004300 01  BK-PIT-Band-Values.
004400     03  filler    pic 9(9)v99 comp-3  value 2200000.00.
004500     03  filler    pic 9v9(4)  comp-3  value 0.1500.
004600     03  filler    pic 9(9)v99 comp-3  value 9000000.00.
004700     03  filler    pic 9v9(4)  comp-3  value 0.1800.
004800     03  filler    pic 9(9)v99 comp-3  value 13000000.00.
004900     03  filler    pic 9v9(4)  comp-3  value 0.2100.
005000     03  filler    pic 9(9)v99 comp-3  value 25000000.00.
005100     03  filler    pic 9v9(4)  comp-3  value 0.2300.
005200     03  filler    pic 9(9)v99 comp-3  value 999999999.99.
005300     03  filler    pic 9v9(4)  comp-3  value 0.2500.
005400 01  BK-PIT-Band-Values-X redefines BK-PIT-Band-Values
005500                                pic x(45).
005600*
005700 01  BK-VAT-Rate-Block.
005800     03  Vat-Rate              pic 9v9(4) comp-3  value 0.0750.
005900     03  Vat-Enabled-Flag      pic x(01).
006000         88  Vat-Is-Enabled        value "Y".
006100         88  Vat-Is-Disabled       value "N".
006200     03  filler                pic x(04).
006300*
006400 01  BK-Tax-Record.
006500     03  Tax-Period-Start      pic 9(8).
006600     03  Tax-Period-End        pic 9(8).
006700     03  Tax-Year              pic 9(4)   comp  value 2026.
006800     03  Tax-Kobo-Amounts                      comp.
006900         05  Tax-Tot-Revenue       pic 9(15).
007000         05  Tax-Tot-Expenses      pic 9(15).
007100         05  Tax-Net-Profit        pic 9(15).
007200         05  Tax-Taxable-Income    pic 9(15).
007300         05  Tax-Estimated-Pit     pic 9(15).
007400         05  Tax-Vat-Payable       pic 9(15).
007500     03  Tax-Kobo-Amounts-9 redefines Tax-Kobo-Amounts
007600                               pic 9(90).
007700     03  Tax-Effective-Rate    pic 9v9(4) comp-3.
007800     03  filler                pic x(08).
007900*
