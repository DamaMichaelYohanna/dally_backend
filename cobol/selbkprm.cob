000100*****************************************************************
000200*          Select Clause - Bk Run-Parameters File                *
000300*****************************************************************
000400*
000500* 19/01/26 oa  - Created, recast from selpyparam1.cob.
000600*
000700     select  BK-Param-File
000800             assign      to BKPRMFIL
000900             organization is relative
001000             access mode  is random
001100             relative key is RRN
001200             file status  is BK-Prm-Status.
001300*
