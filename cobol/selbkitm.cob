000100*****************************************************************
000200*        Select Clause - Bk Transaction-Item File               *
000300*****************************************************************
000400*
000500* 19/01/26 oa  - Created fresh in the house select-clause style.
000600*
000700     select  BK-Item-File
000800             assign      to BKITMFIL
000900             organization is line sequential
001000             access mode  is sequential
001100             file status  is BK-Itm-Status.
001200*
