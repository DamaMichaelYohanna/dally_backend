000100*****************************************************************
000200*                                                               *
000300*   Shared Run Header And Selection Flags For The Bk Suite      *
000400*      (recast from the old payroll/sales names block)         *
000500*                                                               *
000600*****************************************************************
000700*
000800* Carries the one user id and (optional) business id that every
000900* Bk module scopes its ledger reads to (U8 data isolation), the
001000* "today" the run was parameterised with, and the condition
001100* names every reading program tests against TRN-Type and
001200* TRN-Deleted-Flag so the selection rule is spelt the same way
001300* in every program.
001400*
001500* 24/02/88 vbc - Created as the shared user/business names block
001510*                for the old ledger system's multi-user rework.
001600* 14/09/99 rjw - Y2K - Run-Date widened to ccyymmdd throughout.
001700* 19/01/26 oa  - Recut as wsbknam.cob for the Bk ledger suite -
001800*                dropped payroll user-name/password fields, added
001900*                Bk-User-Id / Bk-Business-Id and the selection
002000*                condition names U8 needs.
002100* 02/02/26 oa  - Added Bk-Today-Minus-7 / -30 working fields.
002200*
002300 01  BK-Run-Header.
002400     03  BK-User-Id            pic x(36).
002500     03  BK-Business-Id        pic x(36).
002600     03  BK-Today.
002700         05  BK-Today-CCYY     pic 9(4).
002800         05  BK-Today-MM       pic 9(2).
002900         05  BK-Today-DD       pic 9(2).
003000     03  BK-Today-9 redefines BK-Today
003100                               pic 9(8).
003200     03  BK-Today-Minus-7      pic 9(8).
003300     03  BK-Today-Minus-30     pic 9(8).
003400     03  BK-Run-Program        pic x(15).
003500     03  filler                pic x(07).
003600*
003700* Selection / state condition names (U8) - tested against the
003800* TRN-Type and TRN-Deleted-Flag fields of BK-Transaction-Record
003900* (wsbktrn.cob) wherever a program reads the transaction file.
004000*
004100 01  BK-Selection-Switches.
004200     03  BK-Sel-Type-Filter    pic x(7).
004300         88  BK-Sel-All-Types      value spaces.
004400         88  BK-Sel-Income-Only    value "INCOME ".
004500         88  BK-Sel-Expense-Only   value "EXPENSE".
004600     03  BK-Sel-Business-Filter pic x(36).
004700     03  BK-Sel-Start-Date     pic 9(8).
004800     03  BK-Sel-End-Date       pic 9(8).
004900     03  filler                pic x(04).
005000*
