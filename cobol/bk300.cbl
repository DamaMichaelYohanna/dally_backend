000100*****************************************************************
000200*                                                               *
000300*        Bk Ledger Suite      Profit And Loss Run               *
000400*   Accumulates sales and expense by Trn-Type/Expense-Type      *
000500*    over a date range, applies the Inventory-Period file in    *
000600*     business mode, and prints one Profit & Loss statement     *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*=======================================
001200*
001300**
001400     program-id.         bk300.
001500**
001600*    Author.             O Adeyemi, for Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       02/05/1990.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1990-2026, Vincent Bryan
002100*                        Coen and later contributors.  See the
002200*                        file COPYING for terms of use.
002300**
002400*    Remarks.            Bk Profit And Loss Statement.  Individual
002500*                        mode (no Prm-Business-Id) treats every
002600*                        expense as operating and ignores stock;
002700*                        business mode splits inventory/operating/
002800*                        legacy expense and works the cost-of-
002900*                        goods-sold figure from the Inventory-
003000*                        Period file either side of the range.
003100**
003200*    Version.            See Prog-Name in working storage.
003300*
003400*    Called modules.     bk900.  Start of day / date checks.
003500**
003600*    Error messages used.
003700*                        BK301.  Range start date after end date.
003800**
003900* Changes:
004000* 02/05/90 vbc -     Created, taken from the old vacation-accrual
004100*                    print run shape - one result block per run in
004200*                    place of one vacation balance per employee.
004300* 06/12/99 rjw - Y2K Pnl-Start-Date/Pnl-End-Date widened to
004400*                    CCYYMMDD throughout.
004500* 26/01/26 oa  -     Recast for the Bk ledger suite - mode split
004600*                    on Prm-Business-Id, Inventory-Period file
004700*                    read for the cogs figure (U4).
004800* 02/02/26 oa  -     Opening stock search re-pointed at Inv-Period-
004900*                    End < start date rather than doing day-minus-
005000*                    one date arithmetic - the two are the same
005100*                    thing for whole calendar days and this way
005200*                    needs no call back into bk900's date tables.
005300* 09/02/26 koa -     BK301 added, same fix as BK201 in bk200.
005400*
005500 environment             division.
005600*=======================================
005700*
005800 copy  "envdiv.cob".
005900 input-output            section.
006000 file-control.
006100 copy "selbkprm.cob".
006200 copy "selbktrn.cob".
006300 copy "selbkinv.cob".
006400 copy "selbkprt.cob".
006500*
006600 data                    division.
006700*=======================================
006800 file section.
006900*
007000 copy "fdbkprm.cob".
007100 copy "fdbktrn.cob".
007200 copy "fdbkinv.cob".
007300*
007400 FD  Print-File
007500     reports are PNL-Report.
007600*
007700 working-storage section.
007800*-----------------------------------
007900 77  Prog-Name           pic x(15) value "BK300 (1.01)".
008000*
008100 01  WS-Select-Flag      pic x(01).
008200     88  WS-Selected         value "Y".
008300     88  WS-Not-Selected     value "N".
008400*
008500 01  WS-Trn-EOF-Flag     pic x(01).
008600     88  WS-Trn-EOF          value "Y".
008700     88  WS-Trn-Not-EOF      value "N".
008800*
008900 01  WS-Inv-EOF-Flag     pic x(01).
009000     88  WS-Inv-EOF          value "Y".
009100     88  WS-Inv-Not-EOF      value "N".
009200*
009300*    Intermediate cogs working fields - signed while the subtract
009400*    is done, clamped to zero (never negative) into Pnl-Cogs.
009500*
009600 01  WS-Calc-Fields.
009700     03  WS-Goods-Available  pic 9(12)v99  comp-3.
009800     03  WS-COGS-Raw         pic s9(12)v99 comp-3.
009900     03  filler              pic x(04).
010000*
010100 01  File-Status-Fields.
010200     03  BK-Prm-Status       pic xx.
010300     03  BK-Trn-Status       pic xx.
010400     03  BK-Inv-Status       pic xx.
010500     03  BK-Prt-Status       pic xx.
010600     03  filler              pic x(02).
010700*
010800*    Relative key for BK-Param-File - always 1, a run has
010900*    exactly one parameter record.
011000*
011100 01  RRN                     pic 9(4)      comp.
011200*
011300 01  Error-Messages.
011400     03  BK301               pic x(44)
011500             value "BK301 Range Start Date After End Date".
011600     03  filler              pic x(06).
011700*
011800 copy "wsbknam.cob".
011900 copy "wsbkcal.cob".
012000 copy "wsbkpnl.cob".
012100*
012200 Report section.
012300*****************
012400*
012500 RD  PNL-Report
012600     control      final
012700     page limit   56
012800     heading      1
012900     first detail 5
013000     last detail  52.
013100*
013200 01  Report-Head  type page heading.
013300     03  line  1.
013400         05  col   1     pic x(15)   source Prog-Name.
013500         05  col  40     value "Bk Ledger Suite - Profit & Loss".
013600     03  line  3.
013700         05  col   1     value "Mode".
013800         05  col   8     pic x(01)   source Pnl-Mode.
013900         05  col  20     value "From".
014000         05  col  25     pic 9(8)    source Pnl-Start-Date.
014100         05  col  40     value "To".
014200         05  col  43     pic 9(8)    source Pnl-End-Date.
014300*
014400 01  PNL-Detail type detail.
014500     03  line + 2.
014600         05  col   1                           value "Sales".
014700         05  col  20     pic zz,zzz,zz9.99      source Pnl-Total-Sales.
014800     03  line + 1.
014900         05  col   1                           value "Opening Stock".
015000         05  col  20     pic zz,zzz,zz9.99      source Pnl-Opening-Stock.
015100     03  line + 1.
015200         05  col   1                           value "Purchases".
015300         05  col  20     pic zz,zzz,zz9.99      source Pnl-Purchases.
015400     03  line + 1.
015500         05  col   1                           value "Closing Stock".
015600         05  col  20     pic zz,zzz,zz9.99      source Pnl-Closing-Stock.
015700     03  line + 1.
015800         05  col   1                           value "Cost Of Goods Sold".
015900         05  col  20     pic zz,zzz,zz9.99      source Pnl-Cogs.
016000     03  line + 1.
016100         05  col   1                           value "Gross Profit".
016200         05  col  20     pic -z,zzz,zz9.99      source Pnl-Gross-Profit.
016300     03  line + 1.
016400         05  col   1                           value "Operating Expenses".
016500         05  col  20     pic zz,zzz,zz9.99      source Pnl-Oper-Expenses.
016600     03  line + 1.
016700         05  col   1                           value "Net Profit".
016800         05  col  20     pic -z,zzz,zz9.99      source Pnl-Net-Profit.
016900*
017000 01  type control footing final line plus 2.
017100     03  col   1          pic x(25)         value "Profit And Loss Complete".
017200*
017300 procedure division.
017400*========================================================
017500*
017600 aa000-Main.
017700     move     zero    to BK-Term-Code.
017800*
017900     open     input   BK-Param-File.
018000     move     1       to RRN.
018100     read     BK-Param-File key RRN
018200              invalid key
018300                       move 99 to BK-Term-Code
018400                       go to zz900-Abort
018500     end-read.
018600     close    BK-Param-File.
018700*
018800     call     "bk900" using BK-Param-Record
018900                            BK-Run-Header
019000                            BK-Selection-Switches
019100                            BK-Calling-Data.
019200     if       BK-Term-Code not = zero
019300              go to zz900-Abort.
019400*
019500     perform  aa040-Validate-Range thru aa040-Exit.
019600     if       BK-Term-Code not = zero
019700              go to zz900-Abort.
019800*
019900     if       Prm-Business-Id not = spaces
020000              set  Pnl-Mode-Business to true
020100     else
020200              set  Pnl-Mode-Individual to true
020300     end-if.
020400     move     Prm-Start-Date to Pnl-Start-Date.
020500     move     Prm-End-Date   to Pnl-End-Date.
020600     move     zero to Pnl-Total-Sales Pnl-Opening-Stock
020700              Pnl-Purchases Pnl-Closing-Stock Pnl-Cogs
020800              Pnl-Oper-Expenses Pnl-Gross-Profit Pnl-Net-Profit.
020900     move     zero to Pnl-Wk-Inv-Purchases Pnl-Wk-Oper-Expenses
021000              Pnl-Wk-Legacy-Exp Pnl-Wk-Total-Expense.
021100*
021200     open     input    BK-Transaction-File.
021300     set      WS-Trn-Not-EOF to true.
021400     perform  aa050-Accumulate-Ledger thru aa050-Exit.
021500     close    BK-Transaction-File.
021600*
021700     if       Pnl-Mode-Business
021800              move Pnl-Wk-Inv-Purchases to Pnl-Purchases
021900              compute Pnl-Oper-Expenses =
022000                      Pnl-Wk-Oper-Expenses + Pnl-Wk-Legacy-Exp
022100              open     input BK-Inventory-File
022200              set      WS-Inv-Not-EOF to true
022300              perform  aa060-Apply-Inventory thru aa060-Exit
022400              close    BK-Inventory-File
022500     else
022600              move zero to Pnl-Opening-Stock Pnl-Purchases
022700                            Pnl-Closing-Stock Pnl-Cogs
022800              move Pnl-Wk-Total-Expense to Pnl-Oper-Expenses
022900     end-if.
023000*
023100     compute  Pnl-Gross-Profit = Pnl-Total-Sales - Pnl-Cogs.
023200     compute  Pnl-Net-Profit   = Pnl-Gross-Profit - Pnl-Oper-Expenses.
023300*
023400     open     output   Print-File.
023500     initiate PNL-Report.
023600     generate PNL-Detail.
023700     terminate PNL-Report.
023800     close    Print-File.
023900*
024000     display  Prog-Name " profit and loss run complete." upon console.
024100     go       to zz999-Exit.
024200*
024300*****************************************************************
024400*    aa040-Validate-Range - same BK201-style check as bk200, own
024500*    error number since each program keeps its own message series.
024600*****************************************************************
024700*
024800 aa040-Validate-Range.
024900     if       Prm-Start-Date > Prm-End-Date
025000              move 99 to BK-Term-Code
025100              move "BK301 range  " to BK-CD-Args.
025200*
025300 aa040-Exit.
025400     exit.
025500*
025600*****************************************************************
025700*    aa050-Accumulate-Ledger - same selection rule as U2/U3 (user,
025800*    active, business filter, date range) then splits the total
025900*    by Trn-Type/Trn-Expense-Type for the five running totals.
026000*****************************************************************
026100*
026200 aa050-Accumulate-Ledger.
026300     perform  zz070-Read-Next-Trn thru zz070-Exit.
026400*
026500 aa055-Ledger-Loop.
026600     if       WS-Trn-EOF
026700              go to aa050-Exit.
026800     perform  zz075-Select-Ledger thru zz075-Exit.
026900     if       WS-Selected
027000              perform zz078-Post-Ledger thru zz078-Exit
027100     end-if.
027200     perform  zz070-Read-Next-Trn thru zz070-Exit.
027300     go       to aa055-Ledger-Loop.
027400*
027500 aa050-Exit.
027600     exit.
027700*
027800*****************************************************************
027900*    aa060-Apply-Inventory - Inv file is sorted business then
028000*    period-end ascending, so a single pass keeps the latest
028100*    period-end strictly before the start date as opening stock,
028200*    and takes the closing value whose period-end exactly matches
028300*    the range end date as closing stock.
028400*****************************************************************
028500*
028600 aa060-Apply-Inventory.
028700     perform  zz085-Read-Next-Inv thru zz085-Exit.
028800*
028900 aa065-Inv-Loop.
029000     if       WS-Inv-EOF
029100              go to aa069-Inv-Done.
029200     if       Inv-Business-Id = Prm-Business-Id
029300              if   Inv-Period-End < Pnl-Start-Date
029400                   move Inv-Closing-Value to Pnl-Opening-Stock
029500              end-if
029600              if   Inv-Period-End = Pnl-End-Date
029700                   move Inv-Closing-Value to Pnl-Closing-Stock
029800              end-if
029900     end-if.
030000     perform  zz085-Read-Next-Inv thru zz085-Exit.
030100     go       to aa065-Inv-Loop.
030200*
030300 aa069-Inv-Done.
030400     compute  WS-Goods-Available = Pnl-Opening-Stock + Pnl-Purchases.
030500     compute  WS-COGS-Raw = WS-Goods-Available - Pnl-Closing-Stock.
030600     if       WS-COGS-Raw < 0
030700              move zero to Pnl-Cogs
030800     else
030900              move WS-COGS-Raw to Pnl-Cogs
031000     end-if.
031100*
031200 aa060-Exit.
031300     exit.
031400*
031500 zz070-Read-Next-Trn.
031600     read     BK-Transaction-File next record
031700              at end
031800                  set WS-Trn-EOF to true
031900     end-read.
032000*
032100 zz070-Exit.
032200     exit.
032300*
032400 zz075-Select-Ledger.
032500     set      WS-Not-Selected to true.
032600     if       Trn-User-Id not = BK-User-Id
032700              go to zz075-Exit.
032800     if       Trn-Deleted
032900              go to zz075-Exit.
033000     if       BK-Sel-Business-Filter not = spaces
033100              and Trn-Business-Id not = BK-Sel-Business-Filter
033200              go to zz075-Exit.
033300     if       Trn-Date >= Prm-Start-Date and Trn-Date <= Prm-End-Date
033400              set WS-Selected to true.
033500*
033600 zz075-Exit.
033700     exit.
033800*
033900 zz078-Post-Ledger.
034000     if       Trn-Is-Income
034100              add Trn-Total-Amount to Pnl-Total-Sales
034200              go to zz078-Exit.
034300*
034400     add      Trn-Total-Amount to Pnl-Wk-Total-Expense.
034500     if       Trn-Exp-Inventory
034600              add Trn-Total-Amount to Pnl-Wk-Inv-Purchases
034700     else
034800        if    Trn-Exp-Operating
034900              add Trn-Total-Amount to Pnl-Wk-Oper-Expenses
035000        else
035100              add Trn-Total-Amount to Pnl-Wk-Legacy-Exp
035200        end-if
035300     end-if.
035400*
035500 zz078-Exit.
035600     exit.
035700*
035800 zz085-Read-Next-Inv.
035900     read     BK-Inventory-File next record
036000              at end
036100                  set WS-Inv-EOF to true
036200     end-read.
036300*
036400 zz085-Exit.
036500     exit.
036600*
036700 zz900-Abort.
036800     display  Prog-Name " aborting, term code " BK-Term-Code
036900              upon console.
037000     go       to zz999-Exit.
037100*
037200 zz999-Exit.
037300     exit     program.
