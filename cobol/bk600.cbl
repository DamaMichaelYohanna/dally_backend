000100*****************************************************************
000200*                                                               *
000300*        Bk Ledger Suite      Ledger Statistics Run            *
000400*   High/low income and expense, overall and last 7 days,      *
000500*    then a second pass over the line items of whichever       *
000600*     transactions were selected, for the top 3 categories      *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*=======================================
001200*
001300**
001400     program-id.         bk600.
001500**
001600*    Author.             K Okafor, for Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       11/09/1994.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1994-2026, Vincent Bryan
002100*                        Coen and later contributors.  See the
002200*                        file COPYING for terms of use.
002300**
002400*    Remarks.            Bk Ledger Statistics Run.  First pass
002500*                        over the transaction file finds the high
002600*                        and low TRN-TOTAL-AMOUNT for income and
002700*                        for expense, overall and for the last 7
002800*                        days, and builds a small table of the
002900*                        transaction ids that were selected; the
003000*                        second pass over the item file looks each
003100*                        item's parent id up in that table (same
003200*                        linear search bk100 uses to post totals
003300*                        back onto the transaction) and, for the
003400*                        ones found, counts against ITM-CATEGORY;
003500*                        the three highest counts are picked off
003600*                        by three linear max-scans at the end, the
003700*                        way an old agency-cutoff table was walked
003800*                        top-down in the payroll suite.
003900**
004000*    Version.            See Prog-Name in working storage.
004100*
004200*    Called modules.     bk900.  Start of day / date checks, also
004300*                        supplies Bk-Today-Minus-7.
004400**
004500*    Error messages used.
004600*                        None - a statistics run cannot fail once
004700*                        bk900 has accepted the parameter record.
004800**
004900* Changes:
005000* 11/09/94 koa -     Created for the Bk ledger suite, alongside
005100*                    the dashboard run - same "how are we doing"
005200*                    management request, a different slice of it.
005300* 09/02/26 koa -     Selected-id table overflow (more than 2000
005400*                    selected transactions) folds into the last
005500*                    category-table slot rather than being lost,
005600*                    same policy the category table itself uses
005700*                    when it fills - see Bk-Category-Work-Table.
005800*
005900 environment             division.
006000*=======================================
006100*
006200 copy  "envdiv.cob".
006300 input-output            section.
006400 file-control.
006500 copy "selbkprm.cob".
006600 copy "selbktrn.cob".
006700 copy "selbkitm.cob".
006800 copy "selbkprt.cob".
006900*
007000 data                    division.
007100*=======================================
007200 file section.
007300*
007400 copy "fdbkprm.cob".
007500 copy "fdbktrn.cob".
007600 copy "fdbkitm.cob".
007700*
007800 FD  Print-File
007900     reports are Stats-Report.
008000*
008100 working-storage section.
008200*-----------------------------------
008300 77  Prog-Name           pic x(15) value "BK600 (1.01)".
008400*
008500 01  WS-Select-Flag      pic x(01).
008600     88  WS-Selected         value "Y".
008700     88  WS-Not-Selected     value "N".
008800*
008900 01  WS-Trn-EOF-Flag     pic x(01).
009000     88  WS-Trn-EOF          value "Y".
009100     88  WS-Trn-Not-EOF      value "N".
009200*
009300 01  WS-Itm-EOF-Flag     pic x(01).
009400     88  WS-Itm-EOF          value "Y".
009500     88  WS-Itm-Not-EOF      value "N".
009600*
009700*    First-seen flags - a high/low pair is only set from the first
009800*    matching record, not left at an initial zero that would lose
009900*    to every genuine low amount.
010000*
010100 01  WS-IA-Seen-Flag     pic x(01).
010200     88  WS-IA-Seen          value "Y".
010300 01  WS-I7-Seen-Flag     pic x(01).
010400     88  WS-I7-Seen          value "Y".
010500 01  WS-EA-Seen-Flag     pic x(01).
010600     88  WS-EA-Seen          value "Y".
010700 01  WS-E7-Seen-Flag     pic x(01).
010800     88  WS-E7-Seen          value "Y".
010900*
011000*    Selected-transaction-id table, built on the transaction pass,
011100*    looked up on the item pass - same shape and limit as bk100's
011200*    Tot-Trn-Id table.
011300*
011400 01  WS-Selected-Ids.
011500     03  Sel-Id              occurs 2000 pic x(36).
011600 01  WS-Sel-Used             pic 9(4)    comp.
011700 01  WS-Sel-Sub               pic 9(4)    comp.
011800 01  WS-Found-Sel             pic 9(4)    comp.
011900*
012000*    Picked-flag for the top-3 scan, parallel to Cwk-Entries.
012100*
012200 01  WS-Cwk-Picked.
012300     03  Cwk-Picked           occurs 40 pic x(01).
012400 01  WS-Cat-Sub                pic 9(2)   comp.
012500 01  WS-Best-Sub                pic 9(2)   comp.
012600 01  WS-Best-Count               pic 9(7)   comp.
012700 01  WS-Top-Sub                  pic 9(1)   comp.
012800*
012900 01  File-Status-Fields.
013000     03  BK-Prm-Status       pic xx.
013100     03  BK-Trn-Status       pic xx.
013200     03  BK-Itm-Status       pic xx.
013300     03  BK-Prt-Status       pic xx.
013400     03  filler              pic x(02).
013500*
013600*    Relative key for BK-Param-File - always 1, a run has
013700*    exactly one parameter record.
013800*
013900 01  RRN                     pic 9(4)      comp.
014000*
014100 copy "wsbknam.cob".
014200 copy "wsbkcal.cob".
014300 copy "wsbkstat.cob".
014400*
014500 Report section.
014600*****************
014700*
014800 RD  Stats-Report
014900     control      final
015000     page limit   56
015100     heading      1
015200     first detail 5
015300     last detail  52.
015400*
015500 01  Report-Head  type page heading.
015600     03  line  1.
015700         05  col   1     pic x(15)   source Prog-Name.
015800         05  col  40     value "Bk Ledger Suite - Ledger Statistics".
015900     03  line  3.
016000         05  col   1     value "Figure".
016100         05  col  20     value "Income".
016200         05  col  37     value "Expense".
016300*
016400 01  Stats-Detail type detail.
016500     03  line + 2.
016600         05  col   1                     value "High, Overall".
016700         05  col  14  pic zz,zzz,zz9.99  source Stat-Income-High-All.
016800         05  col  31  pic zz,zzz,zz9.99  source Stat-Expense-High-All.
016900     03  line + 1.
017000         05  col   1                     value "Low, Overall".
017100         05  col  14  pic zz,zzz,zz9.99  source Stat-Income-Low-All.
017200         05  col  31  pic zz,zzz,zz9.99  source Stat-Expense-Low-All.
017300     03  line + 1.
017400         05  col   1                     value "High, Last 7 Days".
017500         05  col  14  pic zz,zzz,zz9.99  source Stat-Income-High-7.
017600         05  col  31  pic zz,zzz,zz9.99  source Stat-Expense-High-7.
017700     03  line + 1.
017800         05  col   1                     value "Low, Last 7 Days".
017900         05  col  14  pic zz,zzz,zz9.99  source Stat-Income-Low-7.
018000         05  col  31  pic zz,zzz,zz9.99  source Stat-Expense-Low-7.
018100*
018200 01  Top-Cat-Detail type detail.
018300     03  line + 2.
018400         05  col   1                     value "Top Category 1".
018500         05  col  20  pic x(20)          source Stat-Cat-Name (1).
018600         05  col  44  pic zzzzzz9        source Stat-Cat-Count (1).
018700     03  line + 1.
018800         05  col   1                     value "Top Category 2".
018900         05  col  20  pic x(20)          source Stat-Cat-Name (2).
019000         05  col  44  pic zzzzzz9        source Stat-Cat-Count (2).
019100     03  line + 1.
019200         05  col   1                     value "Top Category 3".
019300         05  col  20  pic x(20)          source Stat-Cat-Name (3).
019400         05  col  44  pic zzzzzz9        source Stat-Cat-Count (3).
019500*
019600 01  type control footing final line plus 2.
019700     03  col   1          pic x(25)         value "Statistics Run Complete".
019800*
019900 procedure division.
020000*========================================================
020100*
020200 aa000-Main.
020300     move     zero    to BK-Term-Code.
020400*
020500     open     input   BK-Param-File.
020600     move     1       to RRN.
020700     read     BK-Param-File key RRN
020800              invalid key
020900                       move 99 to BK-Term-Code
021000                       go to zz900-Abort
021100     end-read.
021200     close    BK-Param-File.
021300*
021400     call     "bk900" using BK-Param-Record
021500                            BK-Run-Header
021600                            BK-Selection-Switches
021700                            BK-Calling-Data.
021800     if       BK-Term-Code not = zero
021900              go to zz900-Abort.
022000*
022100     move     zero to Stat-Income-High-All Stat-Income-Low-All
022200                       Stat-Expense-High-All Stat-Expense-Low-All
022300                       Stat-Income-High-7 Stat-Income-Low-7
022400                       Stat-Expense-High-7 Stat-Expense-Low-7.
022500     move     spaces to Stat-Cat-Name (1) Stat-Cat-Name (2)
022600                         Stat-Cat-Name (3).
022700     move     zero   to Stat-Cat-Count (1) Stat-Cat-Count (2)
022800                         Stat-Cat-Count (3).
022900     move     zero to Cwk-Used-Entries.
023000     move     zero to WS-Sel-Used.
023100     move     "N"  to WS-IA-Seen-Flag WS-I7-Seen-Flag
023200                       WS-EA-Seen-Flag WS-E7-Seen-Flag.
023300     move     "N"  to WS-Cwk-Picked.
023400*
023500     open     input   BK-Transaction-File.
023600     set      WS-Trn-Not-EOF to true.
023700     perform  aa050-Scan-Transactions thru aa050-Exit.
023800     close    BK-Transaction-File.
023900*
024000     open     input   BK-Item-File.
024100     set      WS-Itm-Not-EOF to true.
024200     perform  aa060-Scan-Items thru aa060-Exit.
024300     close    BK-Item-File.
024400*
024500     perform  aa070-Pick-Top3 thru aa070-Exit.
024600*
024700     open     output   Print-File.
024800     initiate Stats-Report.
024900     generate Stats-Detail.
025000     generate Top-Cat-Detail.
025100     terminate Stats-Report.
025200     close    Print-File.
025300*
025400     display  Prog-Name " statistics run complete." upon console.
025500     go       to zz999-Exit.
025600*
025700*****************************************************************
025800*    aa050-Scan-Transactions - single pass, high/low per bucket,
025900*    plus the selected-id table the item pass needs.
026000*****************************************************************
026100*
026200 aa050-Scan-Transactions.
026300     perform  zz070-Read-Next-Trn thru zz070-Exit.
026400*
026500 aa055-Scan-Loop.
026600     if       WS-Trn-EOF
026700              go to aa050-Exit.
026800     perform  zz075-Select-Trn thru zz075-Exit.
026900     if       WS-Selected
027000              perform zz078-Post-Selected thru zz078-Exit
027100     end-if.
027200     perform  zz070-Read-Next-Trn thru zz070-Exit.
027300     go       to aa055-Scan-Loop.
027400*
027500 aa050-Exit.
027600     exit.
027700*
027800 zz070-Read-Next-Trn.
027900     read     BK-Transaction-File next record
028000              at end
028100                  set WS-Trn-EOF to true
028200     end-read.
028300*
028400 zz070-Exit.
028500     exit.
028600*
028700 zz075-Select-Trn.
028800     set      WS-Not-Selected to true.
028900     if       Trn-User-Id not = BK-User-Id
029000              go to zz075-Exit.
029100     if       Trn-Deleted
029200              go to zz075-Exit.
029300     set      WS-Selected to true.
029400*
029500 zz075-Exit.
029600     exit.
029700*
029800 zz078-Post-Selected.
029900     if       WS-Sel-Used < 2000
030000              add 1 to WS-Sel-Used
030100              move Trn-Id to Sel-Id (WS-Sel-Used)
030200     end-if.
030300*
030400     if       Trn-Is-Income
030500              if   not WS-IA-Seen
030600                   move Trn-Total-Amount to Stat-Income-High-All
030700                   move Trn-Total-Amount to Stat-Income-Low-All
030800                   set  WS-IA-Seen to true
030900              else
031000                   if   Trn-Total-Amount > Stat-Income-High-All
031100                        move Trn-Total-Amount to Stat-Income-High-All
031200                   end-if
031300                   if   Trn-Total-Amount < Stat-Income-Low-All
031400                        move Trn-Total-Amount to Stat-Income-Low-All
031500                   end-if
031600              end-if
031700              if   Trn-Date >= BK-Today-Minus-7
031800                   if   not WS-I7-Seen
031900                        move Trn-Total-Amount to Stat-Income-High-7
032000                        move Trn-Total-Amount to Stat-Income-Low-7
032100                        set  WS-I7-Seen to true
032200                   else
032300                        if   Trn-Total-Amount > Stat-Income-High-7
032400                             move Trn-Total-Amount to Stat-Income-High-7
032500                        end-if
032600                        if   Trn-Total-Amount < Stat-Income-Low-7
032700                             move Trn-Total-Amount to Stat-Income-Low-7
032800                        end-if
032900                   end-if
033000              end-if
033100              go to zz078-Exit.
033200*
033300     if       not WS-EA-Seen
033400              move Trn-Total-Amount to Stat-Expense-High-All
033500              move Trn-Total-Amount to Stat-Expense-Low-All
033600              set  WS-EA-Seen to true
033700     else
033800              if   Trn-Total-Amount > Stat-Expense-High-All
033900                   move Trn-Total-Amount to Stat-Expense-High-All
034000              end-if
034100              if   Trn-Total-Amount < Stat-Expense-Low-All
034200                   move Trn-Total-Amount to Stat-Expense-Low-All
034300              end-if
034400     end-if.
034500     if       Trn-Date >= BK-Today-Minus-7
034600              if   not WS-E7-Seen
034700                   move Trn-Total-Amount to Stat-Expense-High-7
034800                   move Trn-Total-Amount to Stat-Expense-Low-7
034900                   set  WS-E7-Seen to true
035000              else
035100                   if   Trn-Total-Amount > Stat-Expense-High-7
035200                        move Trn-Total-Amount to Stat-Expense-High-7
035300                   end-if
035400                   if   Trn-Total-Amount < Stat-Expense-Low-7
035500                        move Trn-Total-Amount to Stat-Expense-Low-7
035600                   end-if
035700              end-if
035800     end-if.
035900*
036000 zz078-Exit.
036100     exit.
036200*
036300*****************************************************************
036400*    aa060-Scan-Items - each item's parent id is looked up in the
036500*    selected-id table; found items are counted by category.
036600*****************************************************************
036700*
036800 aa060-Scan-Items.
036900     perform  zz080-Read-Next-Itm thru zz080-Exit.
037000*
037100 aa065-Scan-Loop.
037200     if       WS-Itm-EOF
037300              go to aa060-Exit.
037400     perform  zz085-Lookup-Sel thru zz085-Exit.
037500     if       WS-Found-Sel not = zero
037600              perform zz088-Count-Category thru zz088-Exit
037700     end-if.
037800     perform  zz080-Read-Next-Itm thru zz080-Exit.
037900     go       to aa065-Scan-Loop.
038000*
038100 aa060-Exit.
038200     exit.
038300*
038400 zz080-Read-Next-Itm.
038500     read     BK-Item-File next record
038600              at end
038700                  set WS-Itm-EOF to true
038800     end-read.
038900*
039000 zz080-Exit.
039100     exit.
039200*
039300 zz085-Lookup-Sel.
039400     move     zero to WS-Found-Sel.
039500     move     zero to WS-Sel-Sub.
039600*
039700 zz085-Search-Loop.
039800     add      1 to WS-Sel-Sub.
039900     if       WS-Sel-Sub > WS-Sel-Used
040000              go to zz085-Exit.
040100     if       Sel-Id (WS-Sel-Sub) = Itm-Trn-Id
040200              move WS-Sel-Sub to WS-Found-Sel
040300              go to zz085-Exit.
040400     go       to zz085-Search-Loop.
040500*
040600 zz085-Exit.
040700     exit.
040800*
040900 zz088-Count-Category.
041000     move     zero to WS-Cat-Sub.
041100*
041200 zz088-Find-Loop.
041300     add      1 to WS-Cat-Sub.
041400     if       WS-Cat-Sub > Cwk-Used-Entries
041500              go to zz088-Not-Found.
041600     if       Cwk-Cat-Name (WS-Cat-Sub) = Itm-Category
041700              add 1 to Cwk-Cat-Count (WS-Cat-Sub)
041800              go to zz088-Exit.
041900     go       to zz088-Find-Loop.
042000*
042100 zz088-Not-Found.
042200     if       Cwk-Used-Entries < 40
042300              add 1 to Cwk-Used-Entries
042400              move Itm-Category to Cwk-Cat-Name (Cwk-Used-Entries)
042500              move 1            to Cwk-Cat-Count (Cwk-Used-Entries)
042600     else
042700              add 1 to Cwk-Cat-Count (40)
042800     end-if.
042900*
043000 zz088-Exit.
043100     exit.
043200*
043300*****************************************************************
043400*    aa070-Pick-Top3 - three linear max-scans over the category
043500*    work table, each excluding slots already picked.
043600*****************************************************************
043700*
043800 aa070-Pick-Top3.
043900     move     zero to WS-Top-Sub.
044000*
044100 aa075-Top-Loop.
044200     add      1 to WS-Top-Sub.
044300     if       WS-Top-Sub > 3
044400              go to aa070-Exit.
044500     perform  zz090-Pick-Best thru zz090-Exit.
044600     if       WS-Best-Sub > zero
044700              move "Y" to Cwk-Picked (WS-Best-Sub)
044800              move Cwk-Cat-Name  (WS-Best-Sub) to Stat-Cat-Name  (WS-Top-Sub)
044900              move WS-Best-Count                to Stat-Cat-Count (WS-Top-Sub)
045000     end-if.
045100     go       to aa075-Top-Loop.
045200*
045300 aa070-Exit.
045400     exit.
045500*
045600 zz090-Pick-Best.
045700     move     zero to WS-Best-Sub WS-Best-Count WS-Cat-Sub.
045800*
045900 zz095-Scan-Loop.
046000     add      1 to WS-Cat-Sub.
046100     if       WS-Cat-Sub > Cwk-Used-Entries
046200              go to zz090-Exit.
046300     if       Cwk-Picked (WS-Cat-Sub) not = "Y"
046400              if   Cwk-Cat-Count (WS-Cat-Sub) > WS-Best-Count
046500                   move Cwk-Cat-Count (WS-Cat-Sub) to WS-Best-Count
046600                   move WS-Cat-Sub                 to WS-Best-Sub
046700              end-if
046800     end-if.
046900     go       to zz095-Scan-Loop.
047000*
047100 zz090-Exit.
047200     exit.
047300*
047400 zz900-Abort.
047500     display  Prog-Name " aborting, term code " BK-Term-Code
047600              upon console.
047700     go       to zz999-Exit.
047800*
047900 zz999-Exit.
048000     exit     program.
