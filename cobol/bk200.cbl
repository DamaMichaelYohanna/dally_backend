000100*****************************************************************
000200*                                                               *
000300*        Bk Ledger Suite      Daily / Range Summary Run         *
000400*   Produces one Daily-Summary record (U2) when the param       *
000500*    record carries only a start date, or one Range-Summary     *
000600*     record (U3) when a start and end date are both given      *
000700*                                                               *
000800*****************************************************************
000900*
001000 identification          division.
001100*=======================================
001200*
001300**
001400     program-id.         bk200.
001500**
001600*    Author.             O Adeyemi, for Applewood Computers.
001700*    Installation.       Applewood Computers Accounting System.
001800*    Date-Written.       11/03/1989.
001900*    Date-Compiled.
002000*    Security.           Copyright (C) 1989-2026, Vincent Bryan
002100*                        Coen and later contributors.  See the
002200*                        file COPYING for terms of use.
002300**
002400*    Remarks.            Bk Daily And Range Summary.  Reads the
002500*                        transaction master once, picks up income
002600*                        and expense by Trn-Type for the selected
002700*                        window, and prints one summary line via
002800*                        Report Writer - a daily window when
002900*                        Prm-End-Date is zero on the param record,
003000*                        a range window when both dates are given.
003100**
003200*    Version.            See Prog-Name in working storage.
003300*
003400*    Called modules.     bk900.  Start of day / date checks.
003500**
003600*    Error messages used.
003700*                        BK201.  Range start date after end date.
003800**
003900* Changes:
004000* 11/03/89 vbc -     Created, taken from the old Pay-Register
004100*                    accumulation shape, posted by Trn-Type in
004200*                    place of pay-category.
004300* 02/11/99 rjw - Y2K Widened Dsm-Date/Rng-Start/End-Date to
004400*                    CCYYMMDD - previously YYMMDD throughout.
004500* 19/01/26 oa  -     Recast for the Bk ledger suite - daily/range
004600*                    mode picked by whether Prm-End-Date is zero,
004700*                    output moved onto Report Writer (U2, U3).
004800* 26/01/26 oa  -     Business filter added to the selection test -
004900*                    first cut only scoped by user id.
005000* 09/02/26 koa -     BK201 added after a support call about a
005100*                    back-to-front date range silently printing
005200*                    zeroes instead of stopping the run.
005300*
005400 environment             division.
005500*=======================================
005600*
005700 copy  "envdiv.cob".
005800 input-output            section.
005900 file-control.
006000 copy "selbkprm.cob".
006100 copy "selbktrn.cob".
006200 copy "selbkprt.cob".
006300*
006400 data                    division.
006500*=======================================
006600 file section.
006700*
006800 copy "fdbkprm.cob".
006900 copy "fdbktrn.cob".
007000*
007100 FD  Print-File
007200     reports are Daily-Range-Report.
007300*
007400 working-storage section.
007500*-----------------------------------
007600 77  Prog-Name           pic x(15) value "BK200 (1.01)".
007700*
007800 01  WS-Mode-Flag        pic x(01).
007900     88  WS-Mode-Daily       value "D".
008000     88  WS-Mode-Range       value "R".
008100*
008200 01  WS-Select-Flag      pic x(01).
008300     88  WS-Selected         value "Y".
008400     88  WS-Not-Selected     value "N".
008500*
008600 01  WS-Trn-EOF-Flag     pic x(01).
008700     88  WS-Trn-EOF          value "Y".
008800     88  WS-Trn-Not-EOF      value "N".
008900*
009000 01  File-Status-Fields.
009100     03  BK-Prm-Status       pic xx.
009200     03  BK-Trn-Status       pic xx.
009300     03  BK-Prt-Status       pic xx.
009400     03  filler              pic x(04).
009500*
009600*    Relative key for BK-Param-File - always 1, a run has
009700*    exactly one parameter record.
009800*
009900 01  RRN                     pic 9(4)      comp.
010000*
010100 01  Error-Messages.
010200     03  BK201               pic x(44)
010300             value "BK201 Range Start Date After End Date".
010400     03  filler              pic x(06).
010500*
010600 copy "wsbknam.cob".
010700 copy "wsbkcal.cob".
010800 copy "wsbkdsm.cob".
010900*
011000 Report section.
011100*****************
011200*
011300 RD  Daily-Range-Report
011400     control      final
011500     page limit   56
011600     heading      1
011700     first detail 5
011800     last detail  52.
011900*
012000 01  Report-Head  type page heading.
012100     03  line  1.
012200         05  col   1     pic x(15)   source Prog-Name.
012300         05  col  40     value "Bk Ledger Suite - Daily / Range Summary".
012400     03  line  3.
012500         05  col   1     value "Dates".
012600         05  col  24     value "Income".
012700         05  col  41     value "Expense".
012800         05  col  58     value "Net".
012900*
013000 01  Daily-Detail type detail.
013100     03  line + 2.
013200         05  col   1     pic 9(8)          source Dsm-Date.
013300         05  col  14     pic zz,zzz,zz9.99 source Dsm-Tot-Income.
013400         05  col  31     pic zz,zzz,zz9.99 source Dsm-Tot-Expense.
013500         05  col  48     pic -z,zzz,zz9.99 source Dsm-Net-Cash.
013600*
013700 01  Range-Detail type detail.
013800     03  line + 2.
013900         05  col   1     pic 9(8)          source Rng-Start-Date.
014000         05  col  10     pic 9(8)          source Rng-End-Date.
014100         05  col  24     pic zz,zzz,zz9.99 source Rng-Tot-Income.
014200         05  col  41     pic zz,zzz,zz9.99 source Rng-Tot-Expense.
014300         05  col  58     pic -z,zzz,zz9.99 source Rng-Net-Profit.
014400*
014500 01  type control footing final line plus 2.
014600     03  col   1          pic x(25)         value "Summary Run Complete".
014700*
014800 procedure division.
014900*========================================================
015000*
015100 aa000-Main.
015200     move     zero    to BK-Term-Code.
015300*
015400     open     input   BK-Param-File.
015500     move     1       to RRN.
015600     read     BK-Param-File key RRN
015700              invalid key
015800                       move 99 to BK-Term-Code
015900                       go to zz900-Abort
016000     end-read.
016100     close    BK-Param-File.
016200*
016300     call     "bk900" using BK-Param-Record
016400                            BK-Run-Header
016500                            BK-Selection-Switches
016600                            BK-Calling-Data.
016700     if       BK-Term-Code not = zero
016800              go to zz900-Abort.
016900*
017000     if       Prm-End-Date = zero
017100              set  WS-Mode-Daily to true
017200     else
017300              set  WS-Mode-Range to true
017400              perform aa040-Validate-Range thru aa040-Exit
017500              if   BK-Term-Code not = zero
017600                   go to zz900-Abort
017700              end-if
017800     end-if.
017900*
018000     open     input    BK-Transaction-File.
018100     open     output   Print-File.
018200     initiate Daily-Range-Report.
018300*
018400     if       WS-Mode-Daily
018500              perform aa050-Report-Daily thru aa050-Exit
018600     else
018700              perform aa060-Report-Range thru aa060-Exit
018800     end-if.
018900*
019000     terminate Daily-Range-Report.
019100     close    BK-Transaction-File.
019200     close    Print-File.
019300*
019400     display  Prog-Name " summary run complete." upon console.
019500     go       to zz999-Exit.
019600*
019700*****************************************************************
019800*    aa040-Validate-Range - U3 requires the start date on or
019900*    before the end date; anything else aborts the run with
020000*    BK201 rather than printing a silent zero line.
020100*****************************************************************
020200*
020300 aa040-Validate-Range.
020400     if       Prm-Start-Date > Prm-End-Date
020500              move 99 to BK-Term-Code
020600              move "BK201 range  " to BK-CD-Args.
020700*
020800 aa040-Exit.
020900     exit.
021000*
021100*****************************************************************
021200*    aa050-Report-Daily accumulates income/expense for the one
021300*    target date carried in Prm-Start-Date (U2) then prints it.
021400*****************************************************************
021500*
021600 aa050-Report-Daily.
021700     move     zero to Dsm-Tot-Income Dsm-Tot-Expense.
021800     move     Prm-Start-Date to Dsm-Date.
021900     set      WS-Trn-Not-EOF to true.
022000     perform  zz070-Read-Next-Trn thru zz070-Exit.
022100*
022200 aa055-Daily-Loop.
022300     if       WS-Trn-EOF
022400              go to aa059-Daily-Done.
022500     perform  zz075-Select-Daily thru zz075-Exit.
022600     if       WS-Selected
022700              if   Trn-Is-Income
022800                   add Trn-Total-Amount to Dsm-Tot-Income
022900              else
023000                   add Trn-Total-Amount to Dsm-Tot-Expense
023100              end-if
023200     end-if.
023300     perform  zz070-Read-Next-Trn thru zz070-Exit.
023400     go       to aa055-Daily-Loop.
023500*
023600 aa059-Daily-Done.
023700     compute  Dsm-Net-Cash = Dsm-Tot-Income - Dsm-Tot-Expense.
023800     generate Daily-Detail.
023900*
024000 aa050-Exit.
024100     exit.
024200*
024300*****************************************************************
024400*    aa060-Report-Range accumulates income/expense for every
024500*    Trn-Date between Prm-Start-Date and Prm-End-Date, both ends
024600*    inclusive (U3) then prints it.
024700*****************************************************************
024800*
024900 aa060-Report-Range.
025000     move     zero to Rng-Tot-Income Rng-Tot-Expense.
025100     move     Prm-Start-Date to Rng-Start-Date.
025200     move     Prm-End-Date   to Rng-End-Date.
025300     set      WS-Trn-Not-EOF to true.
025400     perform  zz070-Read-Next-Trn thru zz070-Exit.
025500*
025600 aa065-Range-Loop.
025700     if       WS-Trn-EOF
025800              go to aa069-Range-Done.
025900     perform  zz080-Select-Range thru zz080-Exit.
026000     if       WS-Selected
026100              if   Trn-Is-Income
026200                   add Trn-Total-Amount to Rng-Tot-Income
026300              else
026400                   add Trn-Total-Amount to Rng-Tot-Expense
026500              end-if
026600     end-if.
026700     perform  zz070-Read-Next-Trn thru zz070-Exit.
026800     go       to aa065-Range-Loop.
026900*
027000 aa069-Range-Done.
027100     compute  Rng-Net-Profit = Rng-Tot-Income - Rng-Tot-Expense.
027200     generate Range-Detail.
027300*
027400 aa060-Exit.
027500     exit.
027600*
027700 zz070-Read-Next-Trn.
027800     read     BK-Transaction-File next record
027900              at end
028000                  set WS-Trn-EOF to true
028100     end-read.
028200*
028300 zz070-Exit.
028400     exit.
028500*
028600*****************************************************************
028700*    zz075-Select-Daily / zz080-Select-Range - the U8 selection
028800*    rule spelt the same way in every Bk reader: user id must
028900*    match, the record must still be active, the business filter
029000*    (if any) must match, and the date test is the only thing
029100*    that differs between the two windows.
029200*****************************************************************
029300*
029400 zz075-Select-Daily.
029500     set      WS-Not-Selected to true.
029600     if       Trn-User-Id not = BK-User-Id
029700              go to zz075-Exit.
029800     if       Trn-Deleted
029900              go to zz075-Exit.
030000     if       BK-Sel-Business-Filter not = spaces
030100              and Trn-Business-Id not = BK-Sel-Business-Filter
030200              go to zz075-Exit.
030300     if       Trn-Date = Dsm-Date
030400              set WS-Selected to true.
030500*
030600 zz075-Exit.
030700     exit.
030800*
030900 zz080-Select-Range.
031000     set      WS-Not-Selected to true.
031100     if       Trn-User-Id not = BK-User-Id
031200              go to zz080-Exit.
031300     if       Trn-Deleted
031400              go to zz080-Exit.
031500     if       BK-Sel-Business-Filter not = spaces
031600              and Trn-Business-Id not = BK-Sel-Business-Filter
031700              go to zz080-Exit.
031800     if       Trn-Date >= Rng-Start-Date and Trn-Date <= Rng-End-Date
031900              set WS-Selected to true.
032000*
032100 zz080-Exit.
032200     exit.
032300*
032400 zz900-Abort.
032500     display  Prog-Name " aborting, term code " BK-Term-Code
032600              upon console.
032700     go       to zz999-Exit.
032800*
032900 zz999-Exit.
033000     exit     program.
